000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     PUR3000.
000400 AUTHOR.         R F HUXLEY.
000500 INSTALLATION.   MERIDIAN SUPPLY CO - DATA PROCESSING.
000600 DATE-WRITTEN.   MAY 1989.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*****************************************************************
001100* PUR3000 - PURCHASE TRANSACTION PROCESSING AND PURCHASE REGISTER
001200*
001300* NIGHTLY STEP 3 OF THE CATALOG/INVENTORY RUN.  LOADS PRODOUT (A
001400* READ-ONLY NAME/PRICE LOOKUP BUILT BY PRDM1000) AND INVMID (THE
001500* UPDATED INVENTORY TABLE BUILT BY INVM2000) INTO WORKING TABLES,
001600* APPLIES PURCHASE TRANSACTIONS (TRN-TYPE BY) FROM TRANFILE IN
001700* INPUT ORDER, REJECTS BAD ONES TO ERRFILE, WRITES A HISTFILE
001800* RECORD AND A COMPRA EVENT FOR EACH ONE APPLIED, PRINTS THE
001900* PURCHASE REGISTER, THEN WRITES THE FINAL INVENTORY MASTER TO
002000* INVOUT.  TRANSACTION TYPES PC, PU, PD, IC AND IA ARE NOT THIS
002100* STEP'S AND ARE SKIPPED HERE - SEE PRDM1000 AND INVM2000.
002200*
002300* CHANGE LOG.
002400*
002500* 1989-05-09 RFH  INITIAL RELEASE.                                TKT-1003
002600* 1989-05-09 RFH  BY HANDLING PER CATALOG DESIGN REVIEW -         TKT-1003
002700*                 FOUR-STEP EDIT (QTY, PRODUCT, INVENTORY,        TKT-1003
002800*                 STOCK) AHEAD OF THE APPLY.                      TKT-1003
002900* 1990-09-04 LMK  INSUFFICIENT-STOCK REASON TEXT NOW CARRIES      TKT-1220
003000*                 AVAILABLE AND REQUESTED QUANTITIES PER OPS      TKT-1220
003100*                 REQUEST.                                        TKT-1220
003200* 1992-05-11 DWC  EVENT LOG (EVENTLOG) ADDED - COMPRA NOW         TKT-1402
003300*                 WRITTEN FOR OPS TO WATCH FOR ALERTS, SAME       TKT-1402
003400*                 AS INVM2000.                                    TKT-1402
003500* 1993-02-08 DWC  PURCHASE REGISTER ADDED TO RPTFILE, CONTROL     TKT-1504
003600*                 TOTALS AT END.                                  TKT-1504
003700* 1995-08-20 LMK  NOW READS INVMID INSTEAD OF INVMAST (SEE        TKT-1751
003800*                 INVM2000 TKT-1750) - WRITES INVOUT AS THE       TKT-1751
003900*                 FINAL GENERATION FOR THE NEXT NIGHTLY RUN.      TKT-1751
004000* 1996-04-15 DWC  PRODUCT AND INVENTORY TABLE SIZES RAISED TO     TKT-1822
004100*                 5000 ENTRIES, SAME AS PRDM1000/INVM2000.        TKT-1822
004200* 1998-10-02 RFH  Y2K - RUN-DATE WINDOWING ADDED, SAME AS         Y2K-0149
004300*                 PRDM1000/INVM2000.                              Y2K-0149
004400* 1999-01-11 RFH  Y2K - VERIFIED AGAINST CENTURY ROLLOVER TEST    Y2K-0149
004500*                 DECK, NO FURTHER CHANGE REQUIRED.               Y2K-0149
004600* 2001-06-20 MTO  ERRFILE REASON TEXT WIDENED, SEE ERRREC.        TKT-2091
004700* 2003-02-11 MTO  HISTORY ID NOW ASSIGNED FROM A COUNTER          TKT-2140
004800*                 INSTEAD OF THE PRODUCT ID, SO RPT4000 CAN       TKT-2140
004900*                 SORT HISTFILE WITHOUT DUPLICATE KEYS.           TKT-2140
005000*****************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300*
005400 CONFIGURATION SECTION.
005500*
005600 SOURCE-COMPUTER.  IBM-370.
005700 OBJECT-COMPUTER.  IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON STEP-RERUN-SWITCH.
006100*
006200 INPUT-OUTPUT SECTION.
006300*
006400 FILE-CONTROL.
006500*
006600     SELECT PRODOUT   ASSIGN TO PRODOUT
006700                      FILE STATUS IS PRODOUT-FILE-STATUS.
006800     SELECT INVMID    ASSIGN TO INVMID
006900                      FILE STATUS IS INVMID-FILE-STATUS.
007000     SELECT TRANFILE  ASSIGN TO TRANFILE
007100                      FILE STATUS IS TRANFILE-FILE-STATUS.
007200     SELECT INVOUT    ASSIGN TO INVOUT
007300                      FILE STATUS IS INVOUT-FILE-STATUS.
007400     SELECT HISTFILE  ASSIGN TO HISTFILE
007500                      FILE STATUS IS HISTFILE-FILE-STATUS.
007600     SELECT RPTFILE   ASSIGN TO RPTFILE
007700                      FILE STATUS IS RPTFILE-FILE-STATUS.
007800     SELECT EVENTLOG  ASSIGN TO EVENTLOG
007900                      FILE STATUS IS EVENTLOG-FILE-STATUS.
008000     SELECT ERRFILE   ASSIGN TO ERRFILE
008100                      FILE STATUS IS ERRFILE-FILE-STATUS.
008200*
008300 DATA DIVISION.
008400*
008500 FILE SECTION.
008600*
008700 FD  PRODOUT
008800     LABEL RECORDS ARE STANDARD.
008900*
009000 COPY PRODREC.
009100*
009200 FD  INVMID
009300     LABEL RECORDS ARE STANDARD.
009400*
009500 01  INVMID-RECORD-AREA               PIC X(40).
009600*
009700 FD  TRANFILE
009800     LABEL RECORDS ARE STANDARD.
009900*
010000 COPY TRANREC.
010100*
010200 FD  INVOUT
010300     LABEL RECORDS ARE STANDARD.
010400*
010500 01  INVOUT-RECORD-AREA                PIC X(40).
010600*
010700 FD  HISTFILE
010800     LABEL RECORDS ARE STANDARD.
010900*
011000 COPY HISTREC.
011100*
011200 FD  RPTFILE
011300     LABEL RECORDS ARE STANDARD
011400     LINAGE IS 60 LINES
011500         WITH FOOTING AT 56
011600     LINES AT TOP 3
011700     LINES AT BOTTOM 3.
011800*
011900 01  RPTFILE-RECORD-AREA              PIC X(132).
012000*
012100 FD  EVENTLOG
012200     LABEL RECORDS ARE STANDARD.
012300*
012400 01  EVENT-LOG-AREA                   PIC X(73).
012500*
012600 FD  ERRFILE
012700     LABEL RECORDS ARE STANDARD.
012800*
012900 01  ERROR-LINE-AREA                  PIC X(157).
013000*
013100 WORKING-STORAGE SECTION.
013200*
013300 01  FILE-STATUS-FIELDS.
013400     05  PRODOUT-FILE-STATUS         PIC X(02).
013500         88  PRODOUT-SUCCESSFUL            VALUE "00".
013600         88  PRODOUT-EOF                   VALUE "10".
013700     05  INVMID-FILE-STATUS          PIC X(02).
013800         88  INVMID-SUCCESSFUL             VALUE "00".
013900         88  INVMID-EOF                    VALUE "10".
014000     05  TRANFILE-FILE-STATUS        PIC X(02).
014100         88  TRANFILE-SUCCESSFUL           VALUE "00".
014200         88  TRANFILE-EOF                  VALUE "10".
014300     05  INVOUT-FILE-STATUS          PIC X(02).
014400         88  INVOUT-SUCCESSFUL             VALUE "00".
014500     05  HISTFILE-FILE-STATUS        PIC X(02).
014600         88  HISTFILE-SUCCESSFUL           VALUE "00".
014700     05  RPTFILE-FILE-STATUS         PIC X(02).
014800         88  RPTFILE-SUCCESSFUL            VALUE "00".
014900     05  EVENTLOG-FILE-STATUS        PIC X(02).
015000         88  EVENTLOG-SUCCESSFUL           VALUE "00".
015100     05  ERRFILE-FILE-STATUS         PIC X(02).
015200         88  ERRFILE-SUCCESSFUL            VALUE "00".
015300     05  FILLER                      PIC X(01).
015400*
015500 01  SWITCHES.
015600     05  TRANFILE-EOF-SWITCH         PIC X   VALUE "N".
015700         88  NO-MORE-TRANSACTIONS            VALUE "Y".
015800     05  STEP-ABORT-SWITCH           PIC X   VALUE "N".
015900         88  STEP-ABORT                      VALUE "Y".
016000     05  STEP-RERUN-SWITCH           PIC X   VALUE "N".
016100         88  STEP-IS-A-RERUN                 VALUE "Y".
016200     05  FILLER                      PIC X(01).
016300*
016400 77  WS-PRODUCT-COUNT               PIC 9(05)    COMP VALUE ZERO.
016500 77  WS-PROD-SUB                    PIC 9(05)    COMP VALUE ZERO.
016600 77  WS-INVENTORY-COUNT             PIC 9(05)    COMP VALUE ZERO.
016700 77  WS-INV-SUB                     PIC 9(05)    COMP VALUE ZERO.
016800 77  WS-FOUND-SUB                   PIC 9(05)    COMP VALUE ZERO.
016900 77  WS-PROD-FOUND-SUB              PIC 9(05)    COMP VALUE ZERO.
017000 77  WS-NEXT-HIST-ID                PIC 9(09)    COMP VALUE 1.
017100 77  WS-PURCHASE-COUNT              PIC 9(07)    COMP VALUE ZERO.
017200 77  WS-REJECT-COUNT                PIC 9(07)    COMP VALUE ZERO.
017300 77  WS-UNITS-SOLD                  PIC S9(11)   COMP VALUE ZERO.
017400 77  WS-LINE-COUNT                  PIC 9(03)    COMP VALUE ZERO.
017500 77  WS-PAGE-COUNT                  PIC 9(05)    COMP VALUE ZERO.
017600*
017700*****************************************************************
017800* PRODUCT-TABLE IS A READ-ONLY COPY OF PRODOUT - NAME AND PRICE
017900* SNAPSHOT FOR THE HISTORY RECORD AND THE PURCHASE REGISTER. THIS
018000* STEP NEVER WRITES PRODOUT BACK; PRDM1000 OWNS IT.
018100*****************************************************************
018200 01  PRODUCT-TABLE-CONTROL.
018300     05  PT-ENTRY  OCCURS 1 TO 5000 TIMES
018400             DEPENDING ON WS-PRODUCT-COUNT
018500             INDEXED BY PT-INDEX.
018600         10  PT-PROD-ID                 PIC 9(09).
018700         10  PT-PROD-NAME               PIC X(30).
018800         10  PT-PROD-PRICE              PIC S9(8)V99.
018900         10  FILLER                     PIC X(05).
019000*
019100*****************************************************************
019200* INVENTORY-TABLE IS THE IN-CORE WORKING COPY OF INVMID, LOADED AT
019300* STEP START AND WRITTEN BACK TO INVOUT AT STEP END.  PURCHASES
019400* ONLY DECREMENT IT-QTY, SO THE TABLE NEVER GROWS, SHRINKS OR
019500* LOSES THE ASCENDING PRODUCT-ID ORDER IT ARRIVED IN.
019600*****************************************************************
019700 01  INVENTORY-TABLE-CONTROL.
019800     05  IT-ENTRY  OCCURS 1 TO 5000 TIMES
019900             DEPENDING ON WS-INVENTORY-COUNT
020000             INDEXED BY IT-INDEX.
020100         10  IT-PRODUCT-ID              PIC 9(09).
020200         10  IT-QTY                     PIC S9(9).
020300         10  IT-CREATED                 PIC 9(08).
020400         10  IT-UPDATED                 PIC 9(08).
020500         10  FILLER                     PIC X(06).
020600*
020700 01  WS-RUN-DATE-FIELDS.
020800     05  WS-TODAY-6                 PIC 9(06).
020900     05  WS-TODAY-6-R  REDEFINES WS-TODAY-6.
021000         10  WS-TODAY-YY            PIC 9(02).
021100         10  WS-TODAY-MM            PIC 9(02).
021200         10  WS-TODAY-DD            PIC 9(02).
021300     05  WS-TODAY-8                 PIC 9(08).
021400     05  WS-TODAY-8-R  REDEFINES WS-TODAY-8.
021500         10  WS-TODAY-CCYY          PIC 9(04).
021600         10  WS-TODAY-MM2           PIC 9(02).
021700         10  WS-TODAY-DD2           PIC 9(02).
021800     05  FILLER                     PIC X(01).
021900*
022000*****************************************************************
022100* WS-SALE-FIELDS HOLDS THE PRODUCT NAME/PRICE AND THE COMPUTED
022200* TOTAL FOR THE PURCHASE CURRENTLY BEING APPLIED, CARRIED HERE
022300* (RATHER THAN A 77) SINCE 360-APPLY-PURCHASE HAS SEVERAL FIELDS
022400* TO PASS TO 650-PRINT-PURCHASE-REGISTER-LINE.
022500*****************************************************************
022600 01  WS-SALE-FIELDS.
022700     05  WS-SALE-NAME               PIC X(30).
022800     05  WS-SALE-PRICE              PIC S9(8)V99.
022900     05  WS-SALE-TOTAL              PIC S9(8)V99.
023000     05  FILLER                     PIC X(01).
023100*
023200 77  WS-SALES-VALUE                PIC S9(08)V99 VALUE ZERO.
023300*
023400 01  WS-REPORT-FIELDS.
023500     05  WS-TODAY-EDIT              PIC 99/99/9999.
023600     05  WS-PROD-ID-EDIT            PIC Z(8)9.
023700     05  WS-HIST-ID-EDIT            PIC Z(8)9.
023800     05  WS-QTY-EDIT                PIC -(8)9.
023900     05  WS-PRICE-EDIT              PIC ZZZ,ZZ9.99-.
024000     05  WS-TOTAL-EDIT              PIC ZZ,ZZZ,ZZ9.99-.
024100     05  WS-UNITS-EDIT              PIC -(10)9.
024200     05  WS-COUNT-EDIT              PIC ZZZ,ZZ9.
024300     05  FILLER                     PIC X(01).
024400*
024500*****************************************************************
024600* INVENTORY-MASTER-RECORD (COPY INVNREC) IS THE SHARED WORKING
024700* AREA FOR BOTH INVMID (READ INTO) AND INVOUT (WRITE FROM) -
024800* NEITHER FD CARRIES ITS OWN COPY SINCE BOTH ARE GENERATION
024900* DATASETS, NOT STRUCTURED MASTER FILES, AT THIS STEP.
025000*****************************************************************
025100 COPY INVNREC.
025200*
025300 COPY EVNTREC.
025400*
025500 COPY ERRREC.
025600*
025700 01  WS-9500-QTY-DIFF               PIC S9(09)  COMP VALUE ZERO.
025800 01  WS-9500-EVENT-COUNT            PIC 9(09)   COMP VALUE ZERO.
025900*
026000 PROCEDURE DIVISION.
026100*
026200*****************************************************************
026300* 000-PROCESS-PURCHASES IS THE STEP DRIVER - LOAD THE LOOKUP
026400* TABLES, APPLY THE PURCHASES, WRITE INVOUT AND THE REGISTER.
026500*****************************************************************
026600 000-PROCESS-PURCHASES.
026700*
026800     ACCEPT STEP-RERUN-SWITCH FROM UPSI-0.
026900     IF STEP-IS-A-RERUN
027000         DISPLAY "PUR3000 - UPSI-0 ON, THIS IS A RERUN OF STEP 3"
027100     END-IF.
027200     PERFORM 100-INITIALIZE-STEP.
027300     PERFORM 300-APPLY-TRANSACTIONS
027400         UNTIL NO-MORE-TRANSACTIONS.
027500     PERFORM 680-PRINT-PURCHASE-REGISTER-TOTALS.
027600     PERFORM 600-WRITE-INVENTORY-MASTER.
027700     PERFORM 900-CLOSE-FILES-AND-STOP.
027800*
027900*****************************************************************
028000* 100-INITIALIZE-STEP OPENS FILES AND LOADS PRODOUT AND INVMID
028100* INTO THEIR WORKING TABLES.
028200*****************************************************************
028300 100-INITIALIZE-STEP.
028400*
028500     OPEN INPUT  PRODOUT
028600                 INVMID
028700                 TRANFILE
028800          OUTPUT INVOUT
028900                 HISTFILE
029000                 RPTFILE
029100                 EVENTLOG
029200                 ERRFILE.
029300     ACCEPT WS-TODAY-6 FROM DATE.
029400     PERFORM 110-WINDOW-RUN-DATE.
029500     PERFORM 120-LOAD-ONE-PRODUCT-RECORD
029600         UNTIL PRODOUT-EOF.
029700     PERFORM 140-LOAD-ONE-INVENTORY-RECORD
029800         UNTIL INVMID-EOF.
029900     PERFORM 200-READ-NEXT-TRANSACTION
030000         UNTIL NO-MORE-TRANSACTIONS
030100            OR TRN-IS-PURCHASE.
030200     PERFORM 830-WRITE-REGISTER-HEADING.
030300*
030400*****************************************************************
030500* 110-WINDOW-RUN-DATE - Y2K REMEDIATION (TKT Y2K-0149), SAME
030600* WINDOWING RULE AS PRDM1000/INVM2000.
030700*****************************************************************
030800 110-WINDOW-RUN-DATE.
030900*
031000     IF WS-TODAY-YY < 50
031100         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
031200     ELSE
031300         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
031400     END-IF.
031500     MOVE WS-TODAY-MM  TO WS-TODAY-MM2.
031600     MOVE WS-TODAY-DD  TO WS-TODAY-DD2.
031700     MOVE WS-TODAY-MM2 TO WS-TODAY-EDIT(1:2).
031800     MOVE WS-TODAY-DD2 TO WS-TODAY-EDIT(4:2).
031900     MOVE WS-TODAY-CCYY TO WS-TODAY-EDIT(7:4).
032000*
032100*****************************************************************
032200* 120-LOAD-ONE-PRODUCT-RECORD READS PRODOUT (WRITTEN BY PRDM1000
032300* EARLIER IN THE RUN) INTO PRODUCT-TABLE-CONTROL - READ-ONLY, NAME
032400* AND PRICE LOOKUP ONLY.
032500*****************************************************************
032600 120-LOAD-ONE-PRODUCT-RECORD.
032700*
032800     READ PRODOUT INTO PRODUCT-MASTER-RECORD
032900         AT END
033000             SET PRODOUT-EOF TO TRUE
033100     NOT AT END
033200         ADD 1 TO WS-PRODUCT-COUNT
033300         SET PT-INDEX TO WS-PRODUCT-COUNT
033400         MOVE PROD-ID    TO PT-PROD-ID (PT-INDEX)
033500         MOVE PROD-NAME  TO PT-PROD-NAME (PT-INDEX)
033600         MOVE PROD-PRICE TO PT-PROD-PRICE (PT-INDEX)
033700     END-READ.
033800*
033900*****************************************************************
034000* 140-LOAD-ONE-INVENTORY-RECORD READS INVMID (WRITTEN BY INVM2000
034100* EARLIER IN THE RUN) INTO INVENTORY-TABLE-CONTROL, IN THE ORDER
034200* READ (INVMID IS ALREADY IN ASCENDING PRODUCT-ID ORDER).
034300*****************************************************************
034400 140-LOAD-ONE-INVENTORY-RECORD.
034500*
034600     READ INVMID INTO INVENTORY-MASTER-RECORD
034700         AT END
034800             SET INVMID-EOF TO TRUE
034900     NOT AT END
035000         ADD 1 TO WS-INVENTORY-COUNT
035100         SET IT-INDEX TO WS-INVENTORY-COUNT
035200         MOVE INV-PRODUCT-ID TO IT-PRODUCT-ID (IT-INDEX)
035300         MOVE INV-QTY        TO IT-QTY (IT-INDEX)
035400         MOVE INV-CREATED-R  TO IT-CREATED (IT-INDEX)
035500         MOVE INV-UPDATED-R  TO IT-UPDATED (IT-INDEX)
035600     END-READ.
035700*
035800*****************************************************************
035900* 200-READ-NEXT-TRANSACTION READS ONE TRANFILE RECORD.  THE CALL
036000* SITE LOOPS OVER THIS PARAGRAPH UNTIL A BY RECORD OR EOF IS
036100* FOUND, SO PC/PU/PD/IC/IA RECORDS OWNED BY OTHER STEPS ARE
036200* SKIPPED WITHOUT BEING TOUCHED OR REPORTED AS ERRORS.
036300*****************************************************************
036400 200-READ-NEXT-TRANSACTION.
036500*
036600     READ TRANFILE INTO MAINTENANCE-TRANSACTION
036700         AT END
036800             SET NO-MORE-TRANSACTIONS TO TRUE
036900     END-READ.
037000*
037100*****************************************************************
037200* 300-APPLY-TRANSACTIONS EDITS ONE BY RECORD AND, IF IT PASSES,
037300* APPLIES IT; THEN READS THE NEXT ONE THIS STEP OWNS.
037400*****************************************************************
037500 300-APPLY-TRANSACTIONS.
037600*
037700     PERFORM 310-EDIT-PURCHASE.
037800     IF WS-FOUND-SUB NOT = ZERO
037900         PERFORM 360-APPLY-PURCHASE
038000     END-IF.
038100     PERFORM 200-READ-NEXT-TRANSACTION
038200         UNTIL NO-MORE-TRANSACTIONS
038300            OR TRN-IS-PURCHASE.
038400*
038500*****************************************************************
038600* 310-EDIT-PURCHASE RUNS THE FOUR-STEP EDIT IN SPEC ORDER - QTY
038700* POSITIVE, PRODUCT ON FILE, INVENTORY ON FILE, STOCK SUFFICIENT.
038800* WS-FOUND-SUB IS LEFT NON-ZERO (THE INVENTORY SUBSCRIPT) ONLY
038900* WHEN ALL FOUR PASS; 390-REJECT-TRANSACTION IS CALLED OTHERWISE
039000* AND THE CALLER TAKES NO FURTHER ACTION ON THE TRANSACTION.
039100*****************************************************************
039200 310-EDIT-PURCHASE.
039300*
039400     MOVE ZERO TO WS-FOUND-SUB.
039500     MOVE ZERO TO WS-PROD-FOUND-SUB.
039600     IF TRN-QTY NOT > ZERO
039700         PERFORM 390-REJECT-TRANSACTION
039800     ELSE
039900         PERFORM 315-SCAN-FOR-PRODUCT
040000             VARYING WS-PROD-SUB FROM 1 BY 1
040100             UNTIL WS-PROD-SUB > WS-PRODUCT-COUNT
040200                OR WS-PROD-FOUND-SUB NOT = ZERO
040300         IF WS-PROD-FOUND-SUB = ZERO
040400             PERFORM 390-REJECT-TRANSACTION
040500         ELSE
040600             PERFORM 317-SCAN-FOR-INVENTORY
040700                 VARYING WS-INV-SUB FROM 1 BY 1
040800                 UNTIL WS-INV-SUB > WS-INVENTORY-COUNT
040900                    OR WS-FOUND-SUB NOT = ZERO
041000             IF WS-FOUND-SUB = ZERO
041100                 PERFORM 390-REJECT-TRANSACTION
041200             ELSE
041300                 IF IT-QTY (WS-FOUND-SUB) < TRN-QTY
041400                     MOVE ZERO TO WS-FOUND-SUB
041500                     PERFORM 390-REJECT-TRANSACTION
041600                 END-IF
041700             END-IF
041800         END-IF
041900     END-IF.
042000*
042100 315-SCAN-FOR-PRODUCT.
042200*
042300     IF PT-PROD-ID (WS-PROD-SUB) = TRN-PRODUCT-ID
042400         MOVE WS-PROD-SUB TO WS-PROD-FOUND-SUB
042500     END-IF.
042600*
042700 317-SCAN-FOR-INVENTORY.
042800*
042900     IF IT-PRODUCT-ID (WS-INV-SUB) = TRN-PRODUCT-ID
043000         MOVE WS-INV-SUB TO WS-FOUND-SUB
043100     END-IF.
043200*
043300*****************************************************************
043400* 360-APPLY-PURCHASE DECREMENTS INVENTORY, SNAPSHOTS NAME/PRICE
043500* FROM THE PRODUCT TABLE, WRITES ONE HISTFILE RECORD, PRINTS ONE
043600* PURCHASE REGISTER LINE AND EMITS A COMPRA EVENT.
043700*****************************************************************
043800 360-APPLY-PURCHASE.
043900*
044000     SET IT-INDEX TO WS-FOUND-SUB.
044100     SET PT-INDEX TO WS-PROD-FOUND-SUB.
044200     MOVE IT-QTY (IT-INDEX)   TO EVT-QTY-BEFORE.
044300     SUBTRACT TRN-QTY FROM IT-QTY (IT-INDEX).
044400     MOVE IT-QTY (IT-INDEX)   TO EVT-QTY-AFTER.
044500     MOVE PT-PROD-NAME (PT-INDEX)  TO WS-SALE-NAME.
044600     MOVE PT-PROD-PRICE (PT-INDEX) TO WS-SALE-PRICE.
044700     COMPUTE WS-SALE-TOTAL = WS-SALE-PRICE * TRN-QTY.
044800     PERFORM 365-WRITE-HISTORY-RECORD.
044900     ADD 1 TO WS-PURCHASE-COUNT.
045000     ADD TRN-QTY TO WS-UNITS-SOLD.
045100     ADD WS-SALE-TOTAL TO WS-SALES-VALUE.
045200     PERFORM 650-PRINT-PURCHASE-REGISTER-LINE.
045300     MOVE TRN-PRODUCT-ID TO EVT-PRODUCT-ID.
045400     MOVE "COMPRA  "     TO EVT-OP-TYPE.
045500     PERFORM 9500-CLASSIFY-AND-LOG-EVENT.
045600*
045700*****************************************************************
045800* 365-WRITE-HISTORY-RECORD ASSIGNS THE NEXT SEQUENTIAL HISTORY ID
045900* (TKT-2140) AND WRITES THE NAME/PRICE SNAPSHOT TO HISTFILE.
046000*****************************************************************
046100 365-WRITE-HISTORY-RECORD.
046200*
046300     MOVE SPACE TO HISTORY-RECORD.
046400     MOVE WS-NEXT-HIST-ID  TO HST-ID.
046500     MOVE TRN-PRODUCT-ID   TO HST-PRODUCT-ID.
046600     MOVE TRN-QTY          TO HST-QTY.
046700     MOVE WS-SALE-PRICE    TO HST-UNIT-PRICE.
046800     MOVE WS-SALE-TOTAL    TO HST-TOTAL-PRICE.
046900     MOVE WS-TODAY-8       TO HST-DATE-R.
047000     MOVE WS-SALE-NAME     TO HST-PRODUCT-NAME.
047100     WRITE HISTORY-RECORD.
047200     IF NOT HISTFILE-SUCCESSFUL
047300         DISPLAY "WRITE ERROR ON HISTFILE FOR PRODUCT "
047400             TRN-PRODUCT-ID
047500         DISPLAY "FILE STATUS CODE IS " HISTFILE-FILE-STATUS
047600         SET STEP-ABORT TO TRUE
047700     END-IF.
047800     ADD 1 TO WS-NEXT-HIST-ID.
047900*
048000*****************************************************************
048100* 390-REJECT-TRANSACTION WRITES THE OFFENDING TRANSACTION AND A
048200* REASON TO ERRFILE.  PROCESSING CONTINUES WITH THE NEXT ONE.  THE
048300* INSUFFICIENT-STOCK REASON CARRIES BOTH QUANTITIES (TKT-1220).
048400*****************************************************************
048500 390-REJECT-TRANSACTION.
048600*
048700     MOVE SPACE TO ERROR-LOG-LINE.
048800     MOVE MAINTENANCE-TRANSACTION TO ERL-TRAN-IMAGE.
048900     EVALUATE TRUE
049000         WHEN TRN-QTY NOT > ZERO
049100             MOVE "QUANTITY MUST BE POSITIVE" TO ERL-REASON
049200         WHEN WS-PROD-FOUND-SUB = ZERO
049300             MOVE "PRODUCT NOT FOUND" TO ERL-REASON
049400         WHEN WS-INV-SUB > WS-INVENTORY-COUNT
049500             MOVE "NO INVENTORY RECORD FOR PRODUCT" TO ERL-REASON
049600         WHEN OTHER
049700             MOVE IT-QTY (WS-INV-SUB) TO WS-QTY-EDIT
049800             STRING "INSUFFICIENT INVENTORY, AVAILABLE "
049900                         DELIMITED BY SIZE
050000                     WS-QTY-EDIT      DELIMITED BY SIZE
050100                     ", REQUESTED "   DELIMITED BY SIZE
050200                 INTO ERL-REASON
050300             MOVE TRN-QTY TO WS-QTY-EDIT
050400             STRING ERL-REASON   DELIMITED BY SIZE
050500                     WS-QTY-EDIT DELIMITED BY SIZE
050600                 INTO ERL-REASON
050700     END-EVALUATE.
050800     WRITE ERROR-LINE-AREA FROM ERROR-LOG-LINE.
050900     IF NOT ERRFILE-SUCCESSFUL
051000         DISPLAY "WRITE ERROR ON ERRFILE FOR PRODUCT "
051100             TRN-PRODUCT-ID
051200         DISPLAY "FILE STATUS CODE IS " ERRFILE-FILE-STATUS
051300         SET STEP-ABORT TO TRUE
051400     END-IF.
051500     ADD 1 TO WS-REJECT-COUNT.
051600*
051700*****************************************************************
051800* 600-WRITE-INVENTORY-MASTER WRITES INVENTORY-TABLE-CONTROL OUT TO
051900* INVOUT - STILL IN ASCENDING PRODUCT-ID ORDER, SINCE A PURCHASE
052000* ONLY DECREMENTS IT-QTY AND NEVER MOVES AN ENTRY.
052100*****************************************************************
052200 600-WRITE-INVENTORY-MASTER.
052300*
052400     IF WS-INVENTORY-COUNT > ZERO
052500         PERFORM 610-WRITE-ONE-INVENTORY-RECORD
052600             VARYING WS-INV-SUB FROM 1 BY 1
052700             UNTIL WS-INV-SUB > WS-INVENTORY-COUNT
052800     END-IF.
052900*
053000 610-WRITE-ONE-INVENTORY-RECORD.
053100*
053200     SET IT-INDEX TO WS-INV-SUB.
053300     MOVE SPACE TO INVENTORY-MASTER-RECORD.
053400     MOVE IT-PRODUCT-ID (IT-INDEX) TO INV-PRODUCT-ID.
053500     MOVE IT-QTY (IT-INDEX)        TO INV-QTY.
053600     MOVE IT-CREATED (IT-INDEX)    TO INV-CREATED-R.
053700     MOVE IT-UPDATED (IT-INDEX)    TO INV-UPDATED-R.
053800     WRITE INVOUT-RECORD-AREA FROM INVENTORY-MASTER-RECORD.
053900     IF NOT INVOUT-SUCCESSFUL
054000         DISPLAY "WRITE ERROR ON INVOUT FOR PRODUCT " INV-PRODUCT-ID
054100         DISPLAY "FILE STATUS CODE IS " INVOUT-FILE-STATUS
054200         SET STEP-ABORT TO TRUE
054300     END-IF.
054400*
054500*****************************************************************
054600* 650-PRINT-PURCHASE-REGISTER-LINE - REPORT 2.  ONE LINE PER
054700* ACCEPTED PURCHASE, PRINTED AS THE PURCHASE IS APPLIED SO THE
054800* REGISTER STAYS IN TRANFILE (INPUT) ORDER.
054900*****************************************************************
055000 650-PRINT-PURCHASE-REGISTER-LINE.
055100*
055200     MOVE SPACE TO RPTFILE-RECORD-AREA.
055300     MOVE HST-ID         TO WS-HIST-ID-EDIT.
055400     MOVE TRN-PRODUCT-ID TO WS-PROD-ID-EDIT.
055500     MOVE TRN-QTY        TO WS-QTY-EDIT.
055600     MOVE WS-SALE-PRICE  TO WS-PRICE-EDIT.
055700     MOVE WS-SALE-TOTAL  TO WS-TOTAL-EDIT.
055800     STRING WS-HIST-ID-EDIT  DELIMITED BY SIZE
055900             "  PRODUCT "    DELIMITED BY SIZE
056000             WS-PROD-ID-EDIT DELIMITED BY SIZE
056100             "  "            DELIMITED BY SIZE
056200             WS-SALE-NAME    DELIMITED BY SIZE
056300             "  QTY "        DELIMITED BY SIZE
056400             WS-QTY-EDIT     DELIMITED BY SIZE
056500             "  AT "         DELIMITED BY SIZE
056600             WS-PRICE-EDIT   DELIMITED BY SIZE
056700             "  = "          DELIMITED BY SIZE
056800             WS-TOTAL-EDIT   DELIMITED BY SIZE
056900         INTO RPTFILE-RECORD-AREA.
057000     PERFORM 827-PRINT-RPTFILE-LINE.
057100*
057200 827-PRINT-RPTFILE-LINE.
057300*
057400     WRITE RPTFILE-RECORD-AREA
057500         AT END-OF-PAGE
057600             PERFORM 830-WRITE-REGISTER-HEADING.
057700     ADD 1 TO WS-LINE-COUNT.
057800*
057900*****************************************************************
058000* 830-WRITE-REGISTER-HEADING - NEW PAGE OF THE PURCHASE REGISTER
058100* (THIS STEP'S SHARE OF THE NIGHTLY RPTFILE).  CALLED ONCE UP
058200* FRONT (BEFORE ANY PURCHASE LINE) AND AGAIN AT EACH PAGE BREAK.
058300*****************************************************************
058400 830-WRITE-REGISTER-HEADING.
058500*
058600     ADD 1 TO WS-PAGE-COUNT.
058700     MOVE SPACE TO RPTFILE-RECORD-AREA.
058800     STRING "PUR3000   PURCHASE REGISTER"
058900                 DELIMITED BY SIZE
059000             "               RUN DATE "  DELIMITED BY SIZE
059100             WS-TODAY-EDIT               DELIMITED BY SIZE
059200         INTO RPTFILE-RECORD-AREA.
059300     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING PAGE.
059400     MOVE ZERO TO WS-LINE-COUNT.
059500*
059600*****************************************************************
059700* 680-PRINT-PURCHASE-REGISTER-TOTALS - CONTROL TOTALS: PURCHASE
059800* COUNT, TOTAL UNITS SOLD, GRAND TOTAL SALES VALUE (EDITED WITH
059900* THE ZZ,ZZZ,ZZ9.99- PICTURE SPEC CALLS FOR), PLUS THE REJECT
060000* COUNT FOR THIS STEP.
060100*****************************************************************
060200 680-PRINT-PURCHASE-REGISTER-TOTALS.
060300*
060400     MOVE SPACE TO RPTFILE-RECORD-AREA.
060500     MOVE WS-PURCHASE-COUNT TO WS-COUNT-EDIT.
060600     STRING "TOTAL PURCHASES . . . . . . . " DELIMITED BY SIZE
060700             WS-COUNT-EDIT                    DELIMITED BY SIZE
060800         INTO RPTFILE-RECORD-AREA.
060900     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 2 LINES.
061000     MOVE SPACE TO RPTFILE-RECORD-AREA.
061100     MOVE WS-UNITS-SOLD TO WS-UNITS-EDIT.
061200     STRING "TOTAL UNITS SOLD . . . . . . . " DELIMITED BY SIZE
061300             WS-UNITS-EDIT                     DELIMITED BY SIZE
061400         INTO RPTFILE-RECORD-AREA.
061500     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 1 LINES.
061600     MOVE SPACE TO RPTFILE-RECORD-AREA.
061700     MOVE WS-SALES-VALUE TO WS-TOTAL-EDIT.
061800     STRING "GRAND TOTAL SALES VALUE . . . " DELIMITED BY SIZE
061900             WS-TOTAL-EDIT                    DELIMITED BY SIZE
062000         INTO RPTFILE-RECORD-AREA.
062100     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 1 LINES.
062200     MOVE SPACE TO RPTFILE-RECORD-AREA.
062300     MOVE WS-REJECT-COUNT TO WS-COUNT-EDIT.
062400     STRING "TRANSACTIONS REJECTED . . . . " DELIMITED BY SIZE
062500             WS-COUNT-EDIT                    DELIMITED BY SIZE
062600         INTO RPTFILE-RECORD-AREA.
062700     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 1 LINES.
062800*
062900*****************************************************************
063000* 900-CLOSE-FILES-AND-STOP ENDS THE STEP.  IF ANY WRITE FAILED
063100* ALONG THE WAY, THE STEP STILL CLOSES CLEANLY BUT RETURNS A BAD
063200* CONDITION CODE SO THE JOB STREAM STOPS BEFORE RPT4000 RUNS.
063300*****************************************************************
063400 900-CLOSE-FILES-AND-STOP.
063500*
063600     CLOSE PRODOUT
063700           INVMID
063800           TRANFILE
063900           INVOUT
064000           HISTFILE
064100           RPTFILE
064200           EVENTLOG
064300           ERRFILE.
064400     IF STEP-ABORT
064500         MOVE 16 TO RETURN-CODE
064600     ELSE
064700         MOVE 0 TO RETURN-CODE
064800     END-IF.
064900     STOP RUN.
065000*
065100 COPY EVNTPROC.
