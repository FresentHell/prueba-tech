000100*****************************************************************
000200* HISTREC.CPY
000300* PURCHASE HISTORY RECORD - CATALOG/INVENTORY BATCH SYSTEM
000400*
000500* ONE RECORD PER ACCEPTED PURCHASE (TRN-TYPE 'BY'), WRITTEN BY
000600* PUR3000 IN THE ORDER THE PURCHASE WAS APPLIED.  HST-UNIT-PRICE
000700* AND HST-PRODUCT-NAME ARE A SNAPSHOT TAKEN FROM THE PRODUCT
000800* MASTER AT THE MOMENT OF SALE - LATER PRODUCT CHANGES DO NOT
000900* ALTER HISTORY ALREADY WRITTEN.
001000*
001100* WRITTEN BY........PUR3000
001200* READ BY...........RPT4000 (SALES-BY-PRODUCT SUMMARY)
001300*****************************************************************
001400 01  HISTORY-RECORD.
001500     05  HST-ID                        PIC 9(09).
001600     05  HST-PRODUCT-ID                PIC 9(09).
001700     05  HST-QTY                       PIC S9(9).
001800     05  HST-UNIT-PRICE                PIC S9(8)V99.
001900     05  HST-TOTAL-PRICE               PIC S9(8)V99.
002000     05  HST-DATE.
002100         10  HST-DATE-CCYY             PIC 9(04).
002200         10  HST-DATE-MM               PIC 9(02).
002300         10  HST-DATE-DD               PIC 9(02).
002400     05  HST-DATE-R REDEFINES HST-DATE
002500                                    PIC 9(08).
002600     05  HST-PRODUCT-NAME              PIC X(30).
002700     05  FILLER                        PIC X(05).
