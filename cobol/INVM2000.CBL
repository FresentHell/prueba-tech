000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     INVM2000.
000400 AUTHOR.         R F HUXLEY.
000500 INSTALLATION.   MERIDIAN SUPPLY CO - DATA PROCESSING.
000600 DATE-WRITTEN.   APRIL 1989.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*****************************************************************
001100* INVM2000 - INVENTORY MASTER MAINTENANCE AND STATUS REPORT
001200*
001300* NIGHTLY STEP 2 OF THE CATALOG/INVENTORY RUN.  LOADS INVMAST
001400* INTO A WORKING TABLE, APPLIES INVENTORY-CREATE/ADJUST
001500* TRANSACTIONS (TRN-TYPE IC/IA) FROM TRANFILE IN INPUT ORDER,
001600* REJECTS BAD ONES TO ERRFILE, EMITS A CREACION OR AJUSTE EVENT
001700* FOR EACH ONE APPLIED, THEN WRITES THE INVENTORY STATUS REPORT
001800* AND PASSES THE UPDATED TABLE FORWARD ON INVMID FOR PUR3000.
001900* TRANSACTION TYPES PC, PU, PD AND BY ARE NOT THIS STEP'S AND ARE
002000* SKIPPED HERE - SEE PRDM1000 AND PUR3000.
002100*
002200* CHANGE LOG.
002300*
002400* 1989-04-03 RFH  INITIAL RELEASE.                                TKT-1002
002500* 1989-04-03 RFH  IC/IA HANDLING PER CATALOG DESIGN REVIEW.       TKT-1002
002600* 1990-07-30 LMK  QUANTITY-NEGATIVE REJECT MOVED AHEAD OF THE     TKT-1189
002700*                 EXISTENCE LOOKUP - OPS WANTED THE SAME          TKT-1189
002800*                 REASON TEXT REGARDLESS OF PRODUCT ID.           TKT-1189
002900* 1992-05-11 DWC  EVENT LOG (EVENTLOG) ADDED - CREACION/AJUSTE    TKT-1401
003000*                 NOW WRITTEN FOR OPS TO WATCH FOR ALERTS.        TKT-1401
003100* 1993-02-08 DWC  INVENTORY STATUS REPORT ADDED TO RPTFILE,       TKT-1503
003200*                 LOW/OUT FLAGS PER OPS REQUEST.                  TKT-1503
003300* 1995-08-20 LMK  INVMID GENERATION DATASET INTRODUCED SO         TKT-1750
003400*                 PUR3000 NO LONGER REREADS INVMAST DIRECTLY.     TKT-1750
003500* 1996-04-15 DWC  INVENTORY TABLE SIZE RAISED TO 5000 ENTRIES     TKT-1821
003600*                 TO MATCH THE PRODUCT MASTER CHANGE.             TKT-1821
003700* 1998-10-02 RFH  Y2K - RUN-DATE WINDOWING ADDED, SAME AS         Y2K-0148
003800*                 PRDM1000.                                       Y2K-0148
003900* 1999-01-11 RFH  Y2K - VERIFIED AGAINST CENTURY ROLLOVER TEST    Y2K-0148
004000*                 DECK, NO FURTHER CHANGE REQUIRED.               Y2K-0148
004100* 2000-11-14 MTO  LOW-STOCK THRESHOLD MADE A WORKING-STORAGE      TKT-1955
004200*                 CONSTANT INSTEAD OF A LITERAL IN THREE          TKT-1955
004300*                 PLACES - EASIER TO CHANGE NEXT TIME.            TKT-1955
004400* 2002-03-18 MTO  STATUS REPORT NOW PRINTS THE PRODUCT NAME -     TKT-2010
004500*                 READS PRODOUT (BUILT BY PRDM1000 EARLIER IN     TKT-2010
004600*                 THE RUN) INTO A NAME LOOKUP TABLE.              TKT-2010
004700* 2002-03-18 MTO  IC CREATE NOW INSERTS IN PRODUCT-ID ORDER       TKT-2011
004800*                 INSTEAD OF APPENDING - AN IC FOR A PRODUCT      TKT-2011
004900*                 OLDER THAN THE LAST INVMAST ENTRY WAS           TKT-2011
005000*                 LEAVING INVMID OUT OF ID ORDER FOR PUR3000.     TKT-2011
005100*****************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600*
005700 SOURCE-COMPUTER.  IBM-370.
005800 OBJECT-COMPUTER.  IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON STEP-RERUN-SWITCH.
006200*
006300 INPUT-OUTPUT SECTION.
006400*
006500 FILE-CONTROL.
006600*
006700     SELECT INVMAST   ASSIGN TO INVMAST
006800                      FILE STATUS IS INVMAST-FILE-STATUS.
006900     SELECT PRODOUT   ASSIGN TO PRODOUT
007000                      FILE STATUS IS PRODOUT-FILE-STATUS.
007100     SELECT TRANFILE  ASSIGN TO TRANFILE
007200                      FILE STATUS IS TRANFILE-FILE-STATUS.
007300     SELECT INVMID    ASSIGN TO INVMID
007400                      FILE STATUS IS INVMID-FILE-STATUS.
007500     SELECT RPTFILE   ASSIGN TO RPTFILE
007600                      FILE STATUS IS RPTFILE-FILE-STATUS.
007700     SELECT EVENTLOG  ASSIGN TO EVENTLOG
007800                      FILE STATUS IS EVENTLOG-FILE-STATUS.
007900     SELECT ERRFILE   ASSIGN TO ERRFILE
008000                      FILE STATUS IS ERRFILE-FILE-STATUS.
008100*
008200 DATA DIVISION.
008300*
008400 FILE SECTION.
008500*
008600 FD  INVMAST
008700     LABEL RECORDS ARE STANDARD.
008800*
008900 COPY INVNREC.
009000*
009100 FD  PRODOUT
009200     LABEL RECORDS ARE STANDARD.
009300*
009400 COPY PRODREC.
009500*
009600 FD  TRANFILE
009700     LABEL RECORDS ARE STANDARD.
009800*
009900 COPY TRANREC.
010000*
010100 FD  INVMID
010200     LABEL RECORDS ARE STANDARD.
010300*
010400 01  INVMID-RECORD-AREA              PIC X(40).
010500*
010600 FD  RPTFILE
010700     LABEL RECORDS ARE STANDARD
010800     LINAGE IS 60 LINES
010900         WITH FOOTING AT 56
011000     LINES AT TOP 3
011100     LINES AT BOTTOM 3.
011200*
011300 01  RPTFILE-RECORD-AREA             PIC X(132).
011400*
011500 FD  EVENTLOG
011600     LABEL RECORDS ARE STANDARD.
011700*
011800 01  EVENT-LOG-AREA                  PIC X(73).
011900*
012000 FD  ERRFILE
012100     LABEL RECORDS ARE STANDARD.
012200*
012300 01  ERROR-LINE-AREA                 PIC X(157).
012400*
012500 WORKING-STORAGE SECTION.
012600*
012700 01  FILE-STATUS-FIELDS.
012800     05  INVMAST-FILE-STATUS         PIC X(02).
012900         88  INVMAST-SUCCESSFUL            VALUE "00".
013000         88  INVMAST-EOF                   VALUE "10".
013100     05  PRODOUT-FILE-STATUS         PIC X(02).
013200         88  PRODOUT-SUCCESSFUL            VALUE "00".
013300         88  PRODOUT-EOF                   VALUE "10".
013400     05  TRANFILE-FILE-STATUS        PIC X(02).
013500         88  TRANFILE-SUCCESSFUL           VALUE "00".
013600         88  TRANFILE-EOF                  VALUE "10".
013700     05  INVMID-FILE-STATUS          PIC X(02).
013800         88  INVMID-SUCCESSFUL             VALUE "00".
013900     05  RPTFILE-FILE-STATUS         PIC X(02).
014000         88  RPTFILE-SUCCESSFUL            VALUE "00".
014100     05  EVENTLOG-FILE-STATUS        PIC X(02).
014200         88  EVENTLOG-SUCCESSFUL           VALUE "00".
014300     05  ERRFILE-FILE-STATUS         PIC X(02).
014400         88  ERRFILE-SUCCESSFUL            VALUE "00".
014500     05  FILLER                      PIC X(01).
014600*
014700 01  SWITCHES.
014800     05  TRANFILE-EOF-SWITCH         PIC X   VALUE "N".
014900         88  NO-MORE-TRANSACTIONS            VALUE "Y".
015000     05  STEP-ABORT-SWITCH           PIC X   VALUE "N".
015100         88  STEP-ABORT                      VALUE "Y".
015200     05  STEP-RERUN-SWITCH           PIC X   VALUE "N".
015300         88  STEP-IS-A-RERUN                 VALUE "Y".
015400     05  FILLER                      PIC X(01).
015500*
015600 77  WS-INVENTORY-COUNT             PIC 9(05)    COMP VALUE ZERO.
015700 77  WS-INV-SUB                     PIC 9(05)    COMP VALUE ZERO.
015800 77  WS-INV-SUB-2                   PIC 9(05)    COMP VALUE ZERO.
015900 77  WS-INSERT-SUB                  PIC 9(05)    COMP VALUE ZERO.
016000 77  WS-FOUND-SUB                   PIC 9(05)    COMP VALUE ZERO.
016100 77  WS-PRODUCT-COUNT               PIC 9(05)    COMP VALUE ZERO.
016200 77  WS-PROD-SUB                    PIC 9(05)    COMP VALUE ZERO.
016300 77  WS-NAME-FOUND-SUB              PIC 9(05)    COMP VALUE ZERO.
016400 77  WS-CREATE-COUNT                PIC 9(07)    COMP VALUE ZERO.
016500 77  WS-ADJUST-COUNT                PIC 9(07)    COMP VALUE ZERO.
016600 77  WS-REJECT-COUNT                PIC 9(07)    COMP VALUE ZERO.
016700 77  WS-ZERO-STOCK-COUNT            PIC 9(07)    COMP VALUE ZERO.
016800 77  WS-LOW-STOCK-THRESHOLD         PIC 9(05)    COMP VALUE 10.
016900 77  WS-QTY-SUM                     PIC S9(11)   COMP VALUE ZERO.
017000 77  WS-LINE-COUNT                  PIC 9(03)    COMP VALUE ZERO.
017100 77  WS-PAGE-COUNT                  PIC 9(05)    COMP VALUE ZERO.
017200*
017300*****************************************************************
017400* INVENTORY-TABLE IS THE IN-CORE WORKING COPY OF THE MASTER,
017500* LOADED FROM INVMAST AT STEP START AND WRITTEN BACK TO INVMID AT
017600* STEP END.  RAISED FROM 2000 TO 5000 ENTRIES - TKT-1821.
017700*****************************************************************
017800 01  INVENTORY-TABLE-CONTROL.
017900     05  IT-ENTRY  OCCURS 1 TO 5000 TIMES
018000             DEPENDING ON WS-INVENTORY-COUNT
018100             INDEXED BY IT-INDEX.
018200         10  IT-PRODUCT-ID              PIC 9(09).
018300         10  IT-QTY                     PIC S9(9).
018400         10  IT-CREATED                 PIC 9(08).
018500         10  IT-UPDATED                 PIC 9(08).
018600         10  FILLER                     PIC X(06).
018700*
018800*****************************************************************
018900* WS-PRODUCT-NAME-TABLE IS A READ-ONLY COPY OF PRODOUT (BUILT BY
019000* PRDM1000 EARLIER IN THE RUN), USED ONLY TO PRINT THE PRODUCT
019100* NAME ON THE INVENTORY STATUS REPORT - TKT-2010.
019200*****************************************************************
019300 01  WS-PRODUCT-NAME-TABLE.
019400     05  PN-ENTRY  OCCURS 1 TO 5000 TIMES
019500             DEPENDING ON WS-PRODUCT-COUNT
019600             INDEXED BY PN-INDEX.
019700         10  PN-PROD-ID                 PIC 9(09).
019800         10  PN-PROD-NAME               PIC X(30).
019900         10  FILLER                     PIC X(05).
020000*
020100 01  WS-RUN-DATE-FIELDS.
020200     05  WS-TODAY-6                 PIC 9(06).
020300     05  WS-TODAY-6-R  REDEFINES WS-TODAY-6.
020400         10  WS-TODAY-YY            PIC 9(02).
020500         10  WS-TODAY-MM            PIC 9(02).
020600         10  WS-TODAY-DD            PIC 9(02).
020700     05  WS-TODAY-8                 PIC 9(08).
020800     05  WS-TODAY-8-R  REDEFINES WS-TODAY-8.
020900         10  WS-TODAY-CCYY          PIC 9(04).
021000         10  WS-TODAY-MM2           PIC 9(02).
021100         10  WS-TODAY-DD2           PIC 9(02).
021200     05  FILLER                     PIC X(01).
021300*
021400 01  WS-REPORT-FIELDS.
021500     05  WS-TODAY-EDIT              PIC 99/99/9999.
021600     05  WS-PROD-ID-EDIT            PIC Z(8)9.
021700     05  WS-LINE-PROD-NAME          PIC X(30).
021800     05  WS-QTY-EDIT                PIC -(8)9.
021900     05  WS-QTY-SUM-EDIT            PIC -(10)9.
022000     05  WS-COUNT-EDIT              PIC ZZZ,ZZ9.
022100     05  WS-STATUS-FLAG             PIC X(03).
022200     05  FILLER                     PIC X(01).
022300*
022400 COPY EVNTREC.
022500*
022600 COPY ERRREC.
022700*
022800 01  WS-9500-QTY-DIFF               PIC S9(09)  COMP VALUE ZERO.
022900 01  WS-9500-EVENT-COUNT            PIC 9(09)   COMP VALUE ZERO.
023000*
023100 PROCEDURE DIVISION.
023200*
023300*****************************************************************
023400* 000-MAINTAIN-INVENTORY-MASTER IS THE STEP DRIVER - LOAD MASTER,
023500* APPLY TRANSACTIONS, WRITE INVMID AND THE STATUS REPORT.
023600*****************************************************************
023700 000-MAINTAIN-INVENTORY-MASTER.
023800*
023900     ACCEPT STEP-RERUN-SWITCH FROM UPSI-0.
024000     IF STEP-IS-A-RERUN
024100         DISPLAY "INVM2000 - UPSI-0 ON, THIS IS A RERUN OF STEP 2"
024200     END-IF.
024300     PERFORM 100-INITIALIZE-STEP.
024400     PERFORM 300-APPLY-TRANSACTIONS
024500         UNTIL NO-MORE-TRANSACTIONS.
024600     PERFORM 700-WRITE-NEW-MASTER.
024700     PERFORM 750-PRINT-INVENTORY-STATUS-REPORT.
024800     PERFORM 900-CLOSE-FILES-AND-STOP.
024900*
025000*****************************************************************
025100* 100-INITIALIZE-STEP OPENS FILES AND LOADS INVMAST INTO THE
025200* TABLE.
025300*****************************************************************
025400 100-INITIALIZE-STEP.
025500*
025600     OPEN INPUT  INVMAST
025700                 PRODOUT
025800                 TRANFILE
025900          OUTPUT INVMID
026000                 RPTFILE
026100                 EVENTLOG
026200                 ERRFILE.
026300     ACCEPT WS-TODAY-6 FROM DATE.
026400     PERFORM 110-WINDOW-RUN-DATE.
026500     PERFORM 120-LOAD-ONE-MASTER-RECORD
026600         UNTIL INVMAST-EOF.
026700     PERFORM 130-LOAD-ONE-PRODUCT-RECORD
026800         UNTIL PRODOUT-EOF.
026900     PERFORM 200-READ-NEXT-TRANSACTION
027000         UNTIL NO-MORE-TRANSACTIONS
027100            OR TRN-IS-INVENTORY-CREATE
027200            OR TRN-IS-INVENTORY-ADJUST.
027300*
027400*****************************************************************
027500* 110-WINDOW-RUN-DATE - Y2K REMEDIATION (TKT Y2K-0148), SAME
027600* WINDOWING RULE AS PRDM1000.
027700*****************************************************************
027800 110-WINDOW-RUN-DATE.
027900*
028000     IF WS-TODAY-YY < 50
028100         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
028200     ELSE
028300         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
028400     END-IF.
028500     MOVE WS-TODAY-MM  TO WS-TODAY-MM2.
028600     MOVE WS-TODAY-DD  TO WS-TODAY-DD2.
028700     MOVE WS-TODAY-MM2 TO WS-TODAY-EDIT(1:2).
028800     MOVE WS-TODAY-DD2 TO WS-TODAY-EDIT(4:2).
028900     MOVE WS-TODAY-CCYY TO WS-TODAY-EDIT(7:4).
029000*
029100*****************************************************************
029200* 120-LOAD-ONE-MASTER-RECORD READS INVMAST AND APPENDS EACH
029300* RECORD TO INVENTORY-TABLE-CONTROL IN THE ORDER READ (INVMAST IS
029400* ALREADY IN ASCENDING INV-PRODUCT-ID ORDER).
029500*****************************************************************
029600 120-LOAD-ONE-MASTER-RECORD.
029700*
029800     READ INVMAST INTO INVENTORY-MASTER-RECORD
029900         AT END
030000             SET INVMAST-EOF TO TRUE
030100     NOT AT END
030200         ADD 1 TO WS-INVENTORY-COUNT
030300         SET IT-INDEX TO WS-INVENTORY-COUNT
030400         MOVE INV-PRODUCT-ID TO IT-PRODUCT-ID (IT-INDEX)
030500         MOVE INV-QTY        TO IT-QTY (IT-INDEX)
030600         MOVE INV-CREATED-R  TO IT-CREATED (IT-INDEX)
030700         MOVE INV-UPDATED-R  TO IT-UPDATED (IT-INDEX)
030800     END-READ.
030900*
031000*****************************************************************
031100* 130-LOAD-ONE-PRODUCT-RECORD READS PRODOUT (WRITTEN BY PRDM1000
031200* EARLIER IN THE RUN) INTO WS-PRODUCT-NAME-TABLE - TKT-2010.
031300*****************************************************************
031400 130-LOAD-ONE-PRODUCT-RECORD.
031500*
031600     READ PRODOUT INTO PRODUCT-MASTER-RECORD
031700         AT END
031800             SET PRODOUT-EOF TO TRUE
031900     NOT AT END
032000         ADD 1 TO WS-PRODUCT-COUNT
032100         SET PN-INDEX TO WS-PRODUCT-COUNT
032200         MOVE PROD-ID   TO PN-PROD-ID (PN-INDEX)
032300         MOVE PROD-NAME TO PN-PROD-NAME (PN-INDEX)
032400     END-READ.
032500*
032600*****************************************************************
032700* 200-READ-NEXT-TRANSACTION READS ONE TRANFILE RECORD.  THE CALL
032800* SITE LOOPS OVER THIS PARAGRAPH UNTIL AN IC/IA RECORD OR EOF IS
032900* FOUND, SO PC/PU/PD/BY RECORDS OWNED BY OTHER STEPS ARE SKIPPED
033000* WITHOUT BEING TOUCHED OR REPORTED AS ERRORS.
033100*****************************************************************
033200 200-READ-NEXT-TRANSACTION.
033300*
033400     READ TRANFILE INTO MAINTENANCE-TRANSACTION
033500         AT END
033600             SET NO-MORE-TRANSACTIONS TO TRUE
033700     END-READ.
033800*
033900*****************************************************************
034000* 300-APPLY-TRANSACTIONS DISPATCHES ONE IC/IA RECORD AND READS
034100* THE NEXT ONE THIS STEP OWNS.
034200*****************************************************************
034300 300-APPLY-TRANSACTIONS.
034400*
034500     IF TRN-QTY < ZERO
034600         PERFORM 390-REJECT-TRANSACTION
034700     ELSE
034800         EVALUATE TRUE
034900             WHEN TRN-IS-INVENTORY-CREATE
035000                 PERFORM 310-APPLY-INVENTORY-CREATE
035100             WHEN TRN-IS-INVENTORY-ADJUST
035200                 PERFORM 350-APPLY-INVENTORY-ADJUST
035300         END-EVALUATE
035400     END-IF.
035500     PERFORM 200-READ-NEXT-TRANSACTION
035600         UNTIL NO-MORE-TRANSACTIONS
035700            OR TRN-IS-INVENTORY-CREATE
035800            OR TRN-IS-INVENTORY-ADJUST.
035900*
036000*****************************************************************
036100* 310-APPLY-INVENTORY-CREATE - IC.  REJECT IF A RECORD ALREADY
036200* EXISTS FOR THE PRODUCT; ELSE INSERT ONE IN PRODUCT-ID ORDER AND
036300* EMIT A CREACION EVENT (BEFORE-QTY = 0).  INSERTED IN ORDER,
036400* NOT APPENDED, SINCE AN IC CAN NAME ANY EXISTING PRODUCT, NOT
036500* JUST ONE NEWER THAN THE LAST INVMAST ENTRY - TKT-2011.
036600*****************************************************************
036700 310-APPLY-INVENTORY-CREATE.
036800*
036900     MOVE ZERO TO WS-FOUND-SUB.
037000     PERFORM 315-SCAN-FOR-PRODUCT-ID
037100         VARYING WS-INV-SUB FROM 1 BY 1
037200         UNTIL WS-INV-SUB > WS-INVENTORY-COUNT
037300            OR WS-FOUND-SUB NOT = ZERO.
037400     IF WS-FOUND-SUB NOT = ZERO
037500         PERFORM 390-REJECT-TRANSACTION
037600     ELSE
037700         PERFORM 316-FIND-INSERT-POSITION
037800         ADD 1 TO WS-INVENTORY-COUNT
037900         PERFORM 317-OPEN-TABLE-GAP
038000             VARYING WS-INV-SUB FROM WS-INVENTORY-COUNT BY -1
038100             UNTIL WS-INV-SUB <= WS-INSERT-SUB
038200         SET IT-INDEX TO WS-INSERT-SUB
038300         MOVE TRN-PRODUCT-ID TO IT-PRODUCT-ID (IT-INDEX)
038400         MOVE TRN-QTY        TO IT-QTY (IT-INDEX)
038500         MOVE WS-TODAY-8     TO IT-CREATED (IT-INDEX)
038600         MOVE WS-TODAY-8     TO IT-UPDATED (IT-INDEX)
038700         ADD 1 TO WS-CREATE-COUNT
038800         MOVE TRN-PRODUCT-ID TO EVT-PRODUCT-ID
038900         MOVE "CREACION"     TO EVT-OP-TYPE
039000         MOVE ZERO           TO EVT-QTY-BEFORE
039100         MOVE TRN-QTY        TO EVT-QTY-AFTER
039200         PERFORM 9500-CLASSIFY-AND-LOG-EVENT
039300     END-IF.
039400*
039500 315-SCAN-FOR-PRODUCT-ID.
039600*
039700     IF IT-PRODUCT-ID (WS-INV-SUB) = TRN-PRODUCT-ID
039800         MOVE WS-INV-SUB TO WS-FOUND-SUB
039900     END-IF.
040000*
040100*****************************************************************
040200* 316-FIND-INSERT-POSITION SCANS INVENTORY-TABLE-CONTROL BACK TO
040300* FRONT FOR THE FIRST ENTRY WHOSE ID IS HIGHER THAN THE ONE BEING
040400* CREATED.  IF NONE IS HIGHER, WS-INSERT-SUB STAYS AT ONE PAST
040500* THE LAST ENTRY AND THE NEW ONE GOES ON THE END AS BEFORE.
040600*****************************************************************
040700 316-FIND-INSERT-POSITION.
040800*
040900     COMPUTE WS-INSERT-SUB = WS-INVENTORY-COUNT + 1.
041000     PERFORM 318-CHECK-INSERT-POINT
041100         VARYING WS-INV-SUB FROM WS-INVENTORY-COUNT BY -1
041200         UNTIL WS-INV-SUB < 1.
041300*
041400 318-CHECK-INSERT-POINT.
041500*
041600     IF IT-PRODUCT-ID (WS-INV-SUB) > TRN-PRODUCT-ID
041700         MOVE WS-INV-SUB TO WS-INSERT-SUB
041800     END-IF.
041900*
042000*****************************************************************
042100* 317-OPEN-TABLE-GAP SLIDES ONE ENTRY DOWN TO MAKE ROOM FOR THE
042200* NEW ONE AT WS-INSERT-SUB.  CALLED FROM THE TABLE BOTTOM UPWARD
042300* SO NO ENTRY IS OVERWRITTEN BEFORE IT IS COPIED.
042400*****************************************************************
042500 317-OPEN-TABLE-GAP.
042600*
042700     COMPUTE WS-INV-SUB-2 = WS-INV-SUB - 1.
042800     SET IT-INDEX TO WS-INV-SUB.
042900     MOVE IT-PRODUCT-ID (WS-INV-SUB-2) TO IT-PRODUCT-ID (IT-INDEX).
043000     MOVE IT-QTY (WS-INV-SUB-2)        TO IT-QTY (IT-INDEX).
043100     MOVE IT-CREATED (WS-INV-SUB-2)    TO IT-CREATED (IT-INDEX).
043200     MOVE IT-UPDATED (WS-INV-SUB-2)    TO IT-UPDATED (IT-INDEX).
043300*
043400*****************************************************************
043500* 350-APPLY-INVENTORY-ADJUST - IA.  REJECT IF NO RECORD EXISTS
043600* FOR THE PRODUCT; ELSE SET THE QUANTITY AND EMIT AN AJUSTE EVENT
043700* WITH THE BEFORE/AFTER QUANTITIES.
043800*****************************************************************
043900 350-APPLY-INVENTORY-ADJUST.
044000*
044100     MOVE ZERO TO WS-FOUND-SUB.
044200     PERFORM 355-SCAN-FOR-ADJUST-ID
044300         VARYING WS-INV-SUB FROM 1 BY 1
044400         UNTIL WS-INV-SUB > WS-INVENTORY-COUNT
044500            OR WS-FOUND-SUB NOT = ZERO.
044600     IF WS-FOUND-SUB = ZERO
044700         PERFORM 390-REJECT-TRANSACTION
044800     ELSE
044900         SET IT-INDEX TO WS-FOUND-SUB
045000         MOVE IT-QTY (IT-INDEX)  TO EVT-QTY-BEFORE
045100         MOVE TRN-QTY            TO IT-QTY (IT-INDEX)
045200         MOVE WS-TODAY-8         TO IT-UPDATED (IT-INDEX)
045300         ADD 1 TO WS-ADJUST-COUNT
045400         MOVE TRN-PRODUCT-ID TO EVT-PRODUCT-ID
045500         MOVE "AJUSTE  "     TO EVT-OP-TYPE
045600         MOVE TRN-QTY        TO EVT-QTY-AFTER
045700         PERFORM 9500-CLASSIFY-AND-LOG-EVENT
045800     END-IF.
045900*
046000 355-SCAN-FOR-ADJUST-ID.
046100*
046200     IF IT-PRODUCT-ID (WS-INV-SUB) = TRN-PRODUCT-ID
046300         MOVE WS-INV-SUB TO WS-FOUND-SUB
046400     END-IF.
046500*
046600*****************************************************************
046700* 390-REJECT-TRANSACTION WRITES THE OFFENDING TRANSACTION AND A
046800* REASON TO ERRFILE.  PROCESSING CONTINUES WITH THE NEXT ONE.
046900*****************************************************************
047000 390-REJECT-TRANSACTION.
047100*
047200     MOVE SPACE TO ERROR-LOG-LINE.
047300     MOVE MAINTENANCE-TRANSACTION TO ERL-TRAN-IMAGE.
047400     EVALUATE TRUE
047500         WHEN TRN-QTY < ZERO
047600             MOVE "QUANTITY MAY NOT BE NEGATIVE" TO ERL-REASON
047700         WHEN TRN-IS-INVENTORY-CREATE
047800             MOVE "INVENTORY ALREADY EXISTS" TO ERL-REASON
047900         WHEN OTHER
048000             MOVE "PRODUCT NOT FOUND" TO ERL-REASON
048100     END-EVALUATE.
048200     WRITE ERROR-LINE-AREA FROM ERROR-LOG-LINE.
048300     IF NOT ERRFILE-SUCCESSFUL
048400         DISPLAY "WRITE ERROR ON ERRFILE FOR PRODUCT "
048500             TRN-PRODUCT-ID
048600         DISPLAY "FILE STATUS CODE IS " ERRFILE-FILE-STATUS
048700         SET STEP-ABORT TO TRUE
048800     END-IF.
048900     ADD 1 TO WS-REJECT-COUNT.
049000*
049100*****************************************************************
049200* 700-WRITE-NEW-MASTER WRITES INVENTORY-TABLE-CONTROL OUT TO
049300* INVMID IN PRODUCT ID ORDER FOR PUR3000 TO PICK UP.
049400*****************************************************************
049500 700-WRITE-NEW-MASTER.
049600*
049700     IF WS-INVENTORY-COUNT > ZERO
049800         PERFORM 710-WRITE-ONE-MASTER-RECORD
049900             VARYING WS-INV-SUB FROM 1 BY 1
050000             UNTIL WS-INV-SUB > WS-INVENTORY-COUNT
050100     END-IF.
050200*
050300 710-WRITE-ONE-MASTER-RECORD.
050400*
050500     SET IT-INDEX TO WS-INV-SUB.
050600     MOVE SPACE TO INVENTORY-MASTER-RECORD.
050700     MOVE IT-PRODUCT-ID (IT-INDEX) TO INV-PRODUCT-ID.
050800     MOVE IT-QTY (IT-INDEX)        TO INV-QTY.
050900     MOVE IT-CREATED (IT-INDEX)    TO INV-CREATED-R.
051000     MOVE IT-UPDATED (IT-INDEX)    TO INV-UPDATED-R.
051100     WRITE INVMID-RECORD-AREA FROM INVENTORY-MASTER-RECORD.
051200     IF NOT INVMID-SUCCESSFUL
051300         DISPLAY "WRITE ERROR ON INVMID FOR PRODUCT " INV-PRODUCT-ID
051400         DISPLAY "FILE STATUS CODE IS " INVMID-FILE-STATUS
051500         SET STEP-ABORT TO TRUE
051600     END-IF.
051700*
051800*****************************************************************
051900* 750-PRINT-INVENTORY-STATUS-REPORT - REPORT 1.  ONE LINE PER
052000* INVENTORY RECORD WITH A LOW/OUT FLAG, FOLLOWED BY THE RECORD
052100* COUNT, TOTAL UNITS AND ZERO-STOCK COUNT TOTALS (TKT-1955 MADE
052200* THE THRESHOLD A CONSTANT INSTEAD OF REPEATING THE LITERAL 10).
052300*****************************************************************
052400 750-PRINT-INVENTORY-STATUS-REPORT.
052500*
052600     PERFORM 830-WRITE-REPORT-HEADING.
052700     MOVE ZERO TO WS-QTY-SUM.
052800     MOVE ZERO TO WS-ZERO-STOCK-COUNT.
052900     IF WS-INVENTORY-COUNT > ZERO
053000         PERFORM 760-PRINT-ONE-STATUS-LINE
053100             VARYING WS-INV-SUB FROM 1 BY 1
053200             UNTIL WS-INV-SUB > WS-INVENTORY-COUNT
053300     END-IF.
053400     PERFORM 840-WRITE-TOTAL-LINES.
053500*
053600 760-PRINT-ONE-STATUS-LINE.
053700*
053800     SET IT-INDEX TO WS-INV-SUB.
053900     ADD IT-QTY (IT-INDEX) TO WS-QTY-SUM.
054000     MOVE SPACE TO WS-STATUS-FLAG.
054100     IF IT-QTY (IT-INDEX) = ZERO
054200         MOVE "OUT" TO WS-STATUS-FLAG
054300         ADD 1 TO WS-ZERO-STOCK-COUNT
054400     ELSE
054500         IF IT-QTY (IT-INDEX) < WS-LOW-STOCK-THRESHOLD
054600             MOVE "LOW" TO WS-STATUS-FLAG
054700         END-IF
054800     END-IF.
054900     PERFORM 765-FIND-PRODUCT-NAME.
055000     MOVE SPACE TO RPTFILE-RECORD-AREA.
055100     MOVE IT-PRODUCT-ID (IT-INDEX) TO WS-PROD-ID-EDIT.
055200     MOVE IT-QTY (IT-INDEX)        TO WS-QTY-EDIT.
055300     STRING "PRODUCT "        DELIMITED BY SIZE
055400             WS-PROD-ID-EDIT   DELIMITED BY SIZE
055500             "  "             DELIMITED BY SIZE
055600             WS-LINE-PROD-NAME DELIMITED BY SIZE
055700             "  ON HAND "     DELIMITED BY SIZE
055800             WS-QTY-EDIT       DELIMITED BY SIZE
055900             "   "            DELIMITED BY SIZE
056000             WS-STATUS-FLAG    DELIMITED BY SIZE
056100         INTO RPTFILE-RECORD-AREA.
056200     PERFORM 827-PRINT-RPTFILE-LINE.
056300*
056400*****************************************************************
056500* 765-FIND-PRODUCT-NAME LOOKS UP THE PRODUCT NAME FOR THE CURRENT
056600* INVENTORY ENTRY IN WS-PRODUCT-NAME-TABLE.  SPACES IF THE
056700* PRODUCT WAS SINCE DELETED FROM THE CATALOG.
056800*****************************************************************
056900 765-FIND-PRODUCT-NAME.
057000*
057100     MOVE ZERO  TO WS-NAME-FOUND-SUB.
057200     MOVE SPACE TO WS-LINE-PROD-NAME.
057300     PERFORM 767-CHECK-ONE-PRODUCT-NAME
057400         VARYING WS-PROD-SUB FROM 1 BY 1
057500         UNTIL WS-PROD-SUB > WS-PRODUCT-COUNT
057600            OR WS-NAME-FOUND-SUB NOT = ZERO.
057700*
057800 767-CHECK-ONE-PRODUCT-NAME.
057900*
058000     IF PN-PROD-ID (WS-PROD-SUB) = IT-PRODUCT-ID (IT-INDEX)
058100         MOVE WS-PROD-SUB           TO WS-NAME-FOUND-SUB
058200         MOVE PN-PROD-NAME (WS-PROD-SUB) TO WS-LINE-PROD-NAME
058300     END-IF.
058400*
058500 827-PRINT-RPTFILE-LINE.
058600*
058700     WRITE RPTFILE-RECORD-AREA
058800         AT END-OF-PAGE
058900             PERFORM 830-WRITE-REPORT-HEADING.
059000     ADD 1 TO WS-LINE-COUNT.
059100*
059200*****************************************************************
059300* 830-WRITE-REPORT-HEADING - NEW PAGE OF THE INVENTORY STATUS
059400* REPORT (THIS STEP'S SHARE OF THE NIGHTLY RPTFILE).
059500*****************************************************************
059600 830-WRITE-REPORT-HEADING.
059700*
059800     ADD 1 TO WS-PAGE-COUNT.
059900     MOVE SPACE TO RPTFILE-RECORD-AREA.
060000     STRING "INVM2000  INVENTORY STATUS REPORT"
060100                 DELIMITED BY SIZE
060200             "             RUN DATE "  DELIMITED BY SIZE
060300             WS-TODAY-EDIT               DELIMITED BY SIZE
060400         INTO RPTFILE-RECORD-AREA.
060500     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING PAGE.
060600     MOVE ZERO TO WS-LINE-COUNT.
060700*
060800*****************************************************************
060900* 840-WRITE-TOTAL-LINES - RECORD COUNT, SUM OF QUANTITIES AND
061000* ZERO-STOCK COUNT (INVENTORY MAINTENANCE STATISTICS), PLUS THE
061100* CREATE/ADJUST/REJECT ACTIVITY COUNTS FOR THIS STEP.
061200*****************************************************************
061300 840-WRITE-TOTAL-LINES.
061400*
061500     MOVE SPACE TO RPTFILE-RECORD-AREA.
061600     MOVE WS-INVENTORY-COUNT TO WS-COUNT-EDIT.
061700     STRING "TOTAL INVENTORY RECORDS . . . " DELIMITED BY SIZE
061800             WS-COUNT-EDIT                    DELIMITED BY SIZE
061900         INTO RPTFILE-RECORD-AREA.
062000     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 2 LINES.
062100     MOVE SPACE TO RPTFILE-RECORD-AREA.
062200     MOVE WS-QTY-SUM TO WS-QTY-SUM-EDIT.
062300     STRING "TOTAL UNITS ON HAND . . . . . " DELIMITED BY SIZE
062400             WS-QTY-SUM-EDIT                  DELIMITED BY SIZE
062500         INTO RPTFILE-RECORD-AREA.
062600     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 1 LINES.
062700     MOVE SPACE TO RPTFILE-RECORD-AREA.
062800     MOVE WS-ZERO-STOCK-COUNT TO WS-COUNT-EDIT.
062900     STRING "ZERO-STOCK PRODUCTS . . . . . " DELIMITED BY SIZE
063000             WS-COUNT-EDIT                    DELIMITED BY SIZE
063100         INTO RPTFILE-RECORD-AREA.
063200     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 1 LINES.
063300     MOVE SPACE TO RPTFILE-RECORD-AREA.
063400     MOVE WS-CREATE-COUNT TO WS-COUNT-EDIT.
063500     STRING "INVENTORY RECORDS CREATED . . " DELIMITED BY SIZE
063600             WS-COUNT-EDIT                    DELIMITED BY SIZE
063700         INTO RPTFILE-RECORD-AREA.
063800     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 1 LINES.
063900     MOVE SPACE TO RPTFILE-RECORD-AREA.
064000     MOVE WS-ADJUST-COUNT TO WS-COUNT-EDIT.
064100     STRING "INVENTORY RECORDS ADJUSTED . . " DELIMITED BY SIZE
064200             WS-COUNT-EDIT                     DELIMITED BY SIZE
064300         INTO RPTFILE-RECORD-AREA.
064400     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 1 LINES.
064500     MOVE SPACE TO RPTFILE-RECORD-AREA.
064600     MOVE WS-REJECT-COUNT TO WS-COUNT-EDIT.
064700     STRING "TRANSACTIONS REJECTED . . . . " DELIMITED BY SIZE
064800             WS-COUNT-EDIT                    DELIMITED BY SIZE
064900         INTO RPTFILE-RECORD-AREA.
065000     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 1 LINES.
065100*
065200*****************************************************************
065300* 900-CLOSE-FILES-AND-STOP ENDS THE STEP.  IF ANY WRITE FAILED
065400* ALONG THE WAY, THE STEP STILL CLOSES CLEANLY BUT RETURNS A BAD
065500* CONDITION CODE SO THE JOB STREAM STOPS BEFORE PUR3000 RUNS.
065600*****************************************************************
065700 900-CLOSE-FILES-AND-STOP.
065800*
065900     CLOSE INVMAST
066000           PRODOUT
066100           TRANFILE
066200           INVMID
066300           RPTFILE
066400           EVENTLOG
066500           ERRFILE.
066600     IF STEP-ABORT
066700         MOVE 16 TO RETURN-CODE
066800     ELSE
066900         MOVE 0 TO RETURN-CODE
067000     END-IF.
067100     STOP RUN.
067200*
067300 COPY EVNTPROC.
