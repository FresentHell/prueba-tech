000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     PRDM1000.
000400 AUTHOR.         R F HUXLEY.
000500 INSTALLATION.   MERIDIAN SUPPLY CO - DATA PROCESSING.
000600 DATE-WRITTEN.   MARCH 1989.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*****************************************************************
001100* PRDM1000 - PRODUCT MASTER MAINTENANCE AND CATALOG AUDIT
001200*
001300* NIGHTLY STEP 1 OF THE CATALOG/INVENTORY RUN.  LOADS PRODMAST
001400* INTO A WORKING TABLE, APPLIES PRODUCT-CREATE/UPDATE/DELETE
001500* TRANSACTIONS (TRN-TYPE PC/PU/PD) FROM TRANFILE IN INPUT ORDER,
001600* REJECTS BAD ONES TO ERRFILE, THEN RUNS THE NIGHTLY CATALOG
001700* AUDIT (DUPLICATE-NAME SUBSTRING SCAN, OPERATOR PRICE-BAND
001800* SCAN VIA AUDTPARM) BEFORE WRITING
001900* PRODOUT IN ID ORDER AND THE PRODUCT MAINTENANCE REPORT TO
002000* RPTFILE.  TRANSACTION TYPES IC, IA AND BY ARE NOT THIS STEP'S
002100* AND ARE SKIPPED HERE - SEE INVM2000 AND PUR3000.
002200*
002300* CHANGE LOG.
002400*
002500* 1989-03-14 RFH  INITIAL RELEASE.                                TKT-1001
002600* 1989-03-14 RFH  PC/PU/PD HANDLING PER CATALOG DESIGN REVIEW.    TKT-1001
002700* 1990-07-02 LMK  DUPLICATE-NAME REJECT ADDED ON PRODUCT          TKT-1188
002800*                 CREATE - CASE-SENSITIVE NAME COMPARE.           TKT-1188
002900* 1991-11-19 RFH  PARTIAL UPDATE ON PU - BLANK FIELD NOW MEANS    TKT-1340
003000*                 KEEP EXISTING VALUE, NOT CLEAR IT.              TKT-1340
003100* 1993-02-08 DWC  PRODUCT COUNT TOTAL LINE ADDED TO RPTFILE.      TKT-1502
003200* 1994-09-26 LMK  NIGHTLY CATALOG AUDIT ADDED (DUP-NAME SCAN,     TKT-1677
003300*                 ZERO-PRICE SCAN) AT OPS REQUEST.                TKT-1677
003400* 1996-04-15 DWC  PRODUCT TABLE SIZE RAISED TO 5000 ENTRIES -     TKT-1820
003500*                 CATALOG OUTGREW THE 2000-ENTRY TABLE.           TKT-1820
003600* 1998-10-02 RFH  Y2K - RUN-DATE WINDOWING ADDED, PROD-CREATED    Y2K-0147
003700*                 AND PROD-UPDATED ALREADY CARRY CCYY.            Y2K-0147
003800* 1999-01-11 RFH  Y2K - VERIFIED AGAINST CENTURY ROLLOVER TEST    Y2K-0147
003900*                 DECK, NO FURTHER CHANGE REQUIRED.               Y2K-0147
004000* 2001-06-20 MTO  ERRFILE REASON TEXT WIDENED, SEE ERRREC.        TKT-2091
004100* 2004-05-11 MTO  PRICE BAND WAS HARDCODED TO ZERO-ZERO - NOW     TKT-2212
004200*                 READ FROM A NEW AUDTPARM CONTROL CARD SO        TKT-2212
004300*                 OPS CAN SET A REAL RANGE; MIN>MAX ON THE        TKT-2212
004400*                 CARD NOW REJECTS THE AUDIT FOR THE NIGHT.       TKT-2212
004500* 2004-05-11 MTO  DUP-NAME SCAN COMPARED NAMES FOR EXACT          TKT-2213
004600*                 EQUALITY, NOT SUBSTRING AS TKT-1677 MEANT.      TKT-2213
004700*                 NOW SCANS EACH NAME FOR THE OTHER AS A          TKT-2213
004800*                 SUBSTRING, BOTH WAYS, CASE-INSENSITIVE.         TKT-2213
004900*****************************************************************
005000*
005100 ENVIRONMENT DIVISION.
005200*
005300 CONFIGURATION SECTION.
005400*
005500 SOURCE-COMPUTER.  IBM-370.
005600 OBJECT-COMPUTER.  IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON STEP-RERUN-SWITCH.
006000*
006100 INPUT-OUTPUT SECTION.
006200*
006300 FILE-CONTROL.
006400*
006500     SELECT PRODMAST  ASSIGN TO PRODMAST
006600                      FILE STATUS IS PRODMAST-FILE-STATUS.
006700     SELECT TRANFILE  ASSIGN TO TRANFILE
006800                      FILE STATUS IS TRANFILE-FILE-STATUS.
006900     SELECT PRODOUT   ASSIGN TO PRODOUT
007000                      FILE STATUS IS PRODOUT-FILE-STATUS.
007100     SELECT RPTFILE   ASSIGN TO RPTFILE
007200                      FILE STATUS IS RPTFILE-FILE-STATUS.
007300     SELECT ERRFILE   ASSIGN TO ERRFILE
007400                      FILE STATUS IS ERRFILE-FILE-STATUS.
007500     SELECT AUDTPARM  ASSIGN TO AUDTPARM
007600                      FILE STATUS IS AUDTPARM-FILE-STATUS.
007700*
007800 DATA DIVISION.
007900*
008000 FILE SECTION.
008100*
008200 FD  PRODMAST
008300     LABEL RECORDS ARE STANDARD.
008400*
008500 COPY PRODREC.
008600*
008700 FD  TRANFILE
008800     LABEL RECORDS ARE STANDARD.
008900*
009000 COPY TRANREC.
009100*
009200 FD  PRODOUT
009300     LABEL RECORDS ARE STANDARD.
009400*
009500 01  PRODOUT-RECORD-AREA            PIC X(120).
009600*
009700 FD  RPTFILE
009800     LABEL RECORDS ARE STANDARD
009900     LINAGE IS 60 LINES
010000         WITH FOOTING AT 56
010100     LINES AT TOP 3
010200     LINES AT BOTTOM 3.
010300*
010400 01  RPTFILE-RECORD-AREA            PIC X(132).
010500*
010600 FD  ERRFILE
010700     LABEL RECORDS ARE STANDARD.
010800*
010900 01  ERROR-LINE-AREA                PIC X(157).
011000*
011100*****************************************************************
011200* AUDTPARM IS THE OPERATOR-PREPARED CONTROL CARD THAT SETS THE
011300* PRICE BAND FOR THE NIGHTLY CATALOG AUDIT (TKT-2212) - ONE
011400* RECORD, READ ONCE AT AUDIT TIME.
011500*****************************************************************
011600 FD  AUDTPARM
011700     LABEL RECORDS ARE OMITTED.
011800*
011900 01  AUDTPARM-RECORD-AREA.
012000     05  AP-BAND-MIN                PIC S9(8)V99.
012100     05  AP-BAND-MAX                PIC S9(8)V99.
012200     05  FILLER                     PIC X(62).
012300*
012400 WORKING-STORAGE SECTION.
012500*
012600 01  FILE-STATUS-FIELDS.
012700     05  PRODMAST-FILE-STATUS        PIC X(02).
012800         88  PRODMAST-SUCCESSFUL           VALUE "00".
012900         88  PRODMAST-EOF                  VALUE "10".
013000     05  TRANFILE-FILE-STATUS        PIC X(02).
013100         88  TRANFILE-SUCCESSFUL           VALUE "00".
013200         88  TRANFILE-EOF                  VALUE "10".
013300     05  PRODOUT-FILE-STATUS         PIC X(02).
013400         88  PRODOUT-SUCCESSFUL            VALUE "00".
013500     05  RPTFILE-FILE-STATUS         PIC X(02).
013600         88  RPTFILE-SUCCESSFUL            VALUE "00".
013700     05  ERRFILE-FILE-STATUS         PIC X(02).
013800         88  ERRFILE-SUCCESSFUL            VALUE "00".
013900     05  AUDTPARM-FILE-STATUS       PIC X(02).
014000         88  AUDTPARM-SUCCESSFUL          VALUE "00".
014100     05  FILLER                      PIC X(01).
014200*
014300 01  SWITCHES.
014400     05  TRANFILE-EOF-SWITCH         PIC X   VALUE "N".
014500         88  NO-MORE-TRANSACTIONS            VALUE "Y".
014600     05  STEP-ABORT-SWITCH           PIC X   VALUE "N".
014700         88  STEP-ABORT                      VALUE "Y".
014800     05  STEP-RERUN-SWITCH           PIC X   VALUE "N".
014900         88  STEP-IS-A-RERUN                 VALUE "Y".
015000     05  DUP-NAME-FOUND-SWITCH       PIC X   VALUE "N".
015100         88  DUP-NAME-FOUND                  VALUE "Y".
015200     05  SUBSTRING-FOUND-SWITCH     PIC X   VALUE "N".
015300         88  SUBSTRING-FOUND                 VALUE "Y".
015400     05  FILLER                      PIC X(01).
015500*
015600 77  WS-PRODUCT-COUNT               PIC 9(05)    COMP VALUE ZERO.
015700 77  WS-PROD-SUB                    PIC 9(05)    COMP VALUE ZERO.
015800 77  WS-PROD-SUB-2                  PIC 9(05)    COMP VALUE ZERO.
015900 77  WS-FOUND-SUB                   PIC 9(05)    COMP VALUE ZERO.
016000 77  WS-NEXT-PROD-ID                PIC 9(09)    COMP VALUE ZERO.
016100 77  WS-CREATE-COUNT                PIC 9(07)    COMP VALUE ZERO.
016200 77  WS-UPDATE-COUNT                PIC 9(07)    COMP VALUE ZERO.
016300 77  WS-DELETE-COUNT                PIC 9(07)    COMP VALUE ZERO.
016400 77  WS-REJECT-COUNT                PIC 9(07)    COMP VALUE ZERO.
016500 77  WS-DUP-AUDIT-COUNT             PIC 9(07)    COMP VALUE ZERO.
016600 77  WS-PRICE-BAND-COUNT            PIC 9(07)    COMP VALUE ZERO.
016700 77  WS-LINE-COUNT                  PIC 9(03)    COMP VALUE ZERO.
016800 77  WS-PAGE-COUNT                  PIC 9(05)    COMP VALUE ZERO.
016900*
017000*****************************************************************
017100* PRODUCT-TABLE IS THE IN-CORE WORKING COPY OF THE MASTER, LOADED
017200* FROM PRODMAST AT STEP START AND WRITTEN BACK TO PRODOUT IN ID
017300* ORDER AT STEP END.  RAISED FROM 2000 TO 5000 ENTRIES - TKT-1820.
017400*****************************************************************
017500 01  PRODUCT-TABLE-CONTROL.
017600     05  PT-ENTRY  OCCURS 1 TO 5000 TIMES
017700             DEPENDING ON WS-PRODUCT-COUNT
017800             INDEXED BY PT-INDEX.
017900         10  PT-PROD-ID                 PIC 9(09).
018000         10  PT-PROD-NAME               PIC X(30).
018100         10  PT-PROD-PRICE              PIC S9(8)V99.
018200         10  PT-PROD-DESC               PIC X(50).
018300         10  PT-PROD-CREATED            PIC 9(08).
018400         10  PT-PROD-UPDATED            PIC 9(08).
018500         10  FILLER                     PIC X(05).
018600*
018700 01  WS-RUN-DATE-FIELDS.
018800     05  WS-TODAY-6                 PIC 9(06).
018900     05  WS-TODAY-6-R  REDEFINES WS-TODAY-6.
019000         10  WS-TODAY-YY            PIC 9(02).
019100         10  WS-TODAY-MM            PIC 9(02).
019200         10  WS-TODAY-DD            PIC 9(02).
019300     05  WS-TODAY-8                 PIC 9(08).
019400     05  WS-TODAY-8-R  REDEFINES WS-TODAY-8.
019500         10  WS-TODAY-CCYY          PIC 9(04).
019600         10  WS-TODAY-MM2           PIC 9(02).
019700         10  WS-TODAY-DD2           PIC 9(02).
019800     05  FILLER                     PIC X(01).
019900*
020000 01  WS-PRICE-BAND-FIELDS.
020100     05  WS-BAND-MIN                PIC S9(8)V99 VALUE ZERO.
020200     05  WS-BAND-MAX                PIC S9(8)V99 VALUE ZERO.
020300     05  FILLER                     PIC X(01).
020400*
020500*****************************************************************
020600* SUBSTRING-SCAN WORK AREA - DUPLICATE-NAME AUDIT (TKT-2213) LOOKS
020700* FOR EACH NAME APPEARING ANYWHERE INSIDE EACH OTHER NAME IN THE
020800* TABLE, CASE-INSENSITIVE, EITHER DIRECTION.  NEEDLE/HAYSTACK ARE
020900* LOADED FROM WHICHEVER NAME IS BEING TESTED AND ITS TRIMMED
021000* LENGTH, THEN 663 SLIDES THE NEEDLE ACROSS THE HAYSTACK ONE
021100* POSITION AT A TIME LOOKING FOR AN EXACT BYTE-RANGE MATCH.
021200*****************************************************************
021300 01  WS-SCAN-FIELDS.
021400     05  WS-UPPER-NAME-1            PIC X(30).
021500     05  WS-UPPER-NAME-2            PIC X(30).
021600     05  WS-NEEDLE                  PIC X(30).
021700     05  WS-HAYSTACK                PIC X(30).
021800     05  WS-NAME-1-LEN              PIC 9(02) COMP.
021900     05  WS-NAME-2-LEN              PIC 9(02) COMP.
022000     05  WS-NEEDLE-LEN              PIC 9(02) COMP.
022100     05  WS-HAYSTACK-LEN            PIC 9(02) COMP.
022200     05  WS-SUBSTR-POS              PIC 9(02) COMP.
022300     05  WS-SUBSTR-LIMIT            PIC 9(02) COMP.
022400     05  FILLER                     PIC X(01).
022500*
022600 01  WS-REPORT-FIELDS.
022700     05  WS-TODAY-EDIT              PIC 99/99/9999.
022800     05  WS-PROD-ID-EDIT            PIC Z(8)9.
022900     05  WS-PRICE-EDIT              PIC ZZZ,ZZ9.99-.
023000     05  WS-COUNT-EDIT              PIC ZZZ,ZZ9.
023100     05  FILLER                     PIC X(01).
023200*
023300 COPY ERRREC.
023400*
023500 PROCEDURE DIVISION.
023600*
023700*****************************************************************
023800* 000-MAINTAIN-PRODUCT-MASTER IS THE STEP DRIVER - LOAD MASTER,
023900* APPLY TRANSACTIONS, AUDIT, WRITE NEW MASTER AND REPORT.
024000*****************************************************************
024100 000-MAINTAIN-PRODUCT-MASTER.
024200*
024300     ACCEPT STEP-RERUN-SWITCH FROM UPSI-0.
024400     IF STEP-IS-A-RERUN
024500         DISPLAY "PRDM1000 - UPSI-0 ON, THIS IS A RERUN OF STEP 1"
024600     END-IF.
024700     PERFORM 100-INITIALIZE-STEP.
024800     PERFORM 300-APPLY-TRANSACTIONS
024900         UNTIL NO-MORE-TRANSACTIONS.
025000     PERFORM 600-RUN-CATALOG-AUDIT.
025100     PERFORM 820-WRITE-NEW-MASTER.
025200     PERFORM 840-WRITE-TOTAL-LINE.
025300     PERFORM 900-CLOSE-FILES-AND-STOP.
025400*
025500*****************************************************************
025600* 100-INITIALIZE-STEP OPENS FILES, LOADS PRODMAST INTO THE TABLE
025700* AND ESTABLISHES THE NEXT ASSIGNABLE PRODUCT ID.
025800*****************************************************************
025900 100-INITIALIZE-STEP.
026000*
026100     OPEN INPUT  PRODMAST
026200                 TRANFILE
026300                 AUDTPARM
026400          OUTPUT PRODOUT
026500                 RPTFILE
026600                 ERRFILE.
026700     ACCEPT WS-TODAY-6 FROM DATE.
026800     PERFORM 110-WINDOW-RUN-DATE.
026900     MOVE 1 TO WS-NEXT-PROD-ID.
027000     PERFORM 120-LOAD-ONE-MASTER-RECORD
027100         UNTIL PRODMAST-EOF.
027200     PERFORM 200-READ-NEXT-TRANSACTION
027300         UNTIL NO-MORE-TRANSACTIONS
027400            OR TRN-IS-PRODUCT-CREATE
027500            OR TRN-IS-PRODUCT-UPDATE
027600            OR TRN-IS-PRODUCT-DELETE.
027700     PERFORM 830-WRITE-REPORT-HEADING.
027800*
027900*****************************************************************
028000* 110-WINDOW-RUN-DATE - Y2K REMEDIATION (TKT Y2K-0147).  THE RUN
028100* DATE FROM THE SYSTEM CLOCK IS ONLY TWO DIGITS OF YEAR; WINDOW IT
028200* SO 00-49 IS 20XX AND 50-99 IS 19XX, THEN BUILD THE CCYY FORM
028300* USED ON PROD-CREATED/PROD-UPDATED AND ON THE REPORT HEADING.
028400*****************************************************************
028500 110-WINDOW-RUN-DATE.
028600*
028700     IF WS-TODAY-YY < 50
028800         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
028900     ELSE
029000         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
029100     END-IF.
029200     MOVE WS-TODAY-MM  TO WS-TODAY-MM2.
029300     MOVE WS-TODAY-DD  TO WS-TODAY-DD2.
029400     MOVE WS-TODAY-MM2 TO WS-TODAY-EDIT(1:2).
029500     MOVE WS-TODAY-DD2 TO WS-TODAY-EDIT(4:2).
029600     MOVE WS-TODAY-CCYY TO WS-TODAY-EDIT(7:4).
029700*
029800*****************************************************************
029900* 120-LOAD-ONE-MASTER-RECORD READS PRODMAST AND APPENDS EACH
030000* RECORD TO PRODUCT-TABLE-CONTROL IN THE ORDER READ (PRODMAST IS
030100* ALREADY IN ASCENDING PROD-ID ORDER, SO THE TABLE STAYS SORTED).
030200*****************************************************************
030300 120-LOAD-ONE-MASTER-RECORD.
030400*
030500     READ PRODMAST INTO PRODUCT-MASTER-RECORD
030600         AT END
030700             SET PRODMAST-EOF TO TRUE
030800     NOT AT END
030900         ADD 1 TO WS-PRODUCT-COUNT
031000         SET PT-INDEX TO WS-PRODUCT-COUNT
031100         MOVE PROD-ID      TO PT-PROD-ID (PT-INDEX)
031200         MOVE PROD-NAME    TO PT-PROD-NAME (PT-INDEX)
031300         MOVE PROD-PRICE   TO PT-PROD-PRICE (PT-INDEX)
031400         MOVE PROD-DESC    TO PT-PROD-DESC (PT-INDEX)
031500         MOVE PROD-CREATED-R TO PT-PROD-CREATED (PT-INDEX)
031600         MOVE PROD-UPDATED-R TO PT-PROD-UPDATED (PT-INDEX)
031700         IF PROD-ID NOT LESS THAN WS-NEXT-PROD-ID
031800             COMPUTE WS-NEXT-PROD-ID = PROD-ID + 1
031900         END-IF
032000     END-READ.
032100*
032200*****************************************************************
032300* 200-READ-NEXT-TRANSACTION POSITIONS ON THE NEXT RECORD THIS
032400* STEP OWNS (PC/PU/PD) - IC, IA AND BY BELONG TO LATER STEPS AND
032500* ARE SKIPPED HERE WITHOUT BEING TOUCHED OR REPORTED AS ERRORS.
032600*****************************************************************
032700 200-READ-NEXT-TRANSACTION.
032800*
032900     READ TRANFILE INTO MAINTENANCE-TRANSACTION
033000         AT END
033100             SET NO-MORE-TRANSACTIONS TO TRUE
033200     END-READ.
033300*
033400*****************************************************************
033500* 300-APPLY-TRANSACTIONS DISPATCHES ONE PC/PU/PD RECORD AND
033600* READS THE NEXT ONE THIS STEP OWNS.
033700*****************************************************************
033800 300-APPLY-TRANSACTIONS.
033900*
034000     EVALUATE TRUE
034100         WHEN TRN-IS-PRODUCT-CREATE
034200             PERFORM 310-APPLY-PRODUCT-CREATE
034300         WHEN TRN-IS-PRODUCT-UPDATE
034400             PERFORM 350-APPLY-PRODUCT-UPDATE
034500         WHEN TRN-IS-PRODUCT-DELETE
034600             PERFORM 370-APPLY-PRODUCT-DELETE
034700     END-EVALUATE.
034800     PERFORM 200-READ-NEXT-TRANSACTION
034900         UNTIL NO-MORE-TRANSACTIONS
035000            OR TRN-IS-PRODUCT-CREATE
035100            OR TRN-IS-PRODUCT-UPDATE
035200            OR TRN-IS-PRODUCT-DELETE.
035300*
035400*****************************************************************
035500* 310-APPLY-PRODUCT-CREATE - PC.  REJECT ON DUPLICATE NAME (CASE
035600* SENSITIVE, EXACT), ELSE ASSIGN THE NEXT PRODUCT ID AND APPEND.
035700*****************************************************************
035800 310-APPLY-PRODUCT-CREATE.
035900*
036000     MOVE "N" TO DUP-NAME-FOUND-SWITCH.
036100     PERFORM 315-SCAN-FOR-DUP-NAME
036200         VARYING WS-PROD-SUB FROM 1 BY 1
036300         UNTIL WS-PROD-SUB > WS-PRODUCT-COUNT
036400            OR DUP-NAME-FOUND.
036500     IF DUP-NAME-FOUND
036600         PERFORM 390-REJECT-TRANSACTION
036700     ELSE
036800         ADD 1 TO WS-PRODUCT-COUNT
036900         SET PT-INDEX TO WS-PRODUCT-COUNT
037000         MOVE WS-NEXT-PROD-ID  TO PT-PROD-ID (PT-INDEX)
037100         MOVE TRN-NAME         TO PT-PROD-NAME (PT-INDEX)
037200         MOVE TRN-PRICE        TO PT-PROD-PRICE (PT-INDEX)
037300         MOVE TRN-DESC         TO PT-PROD-DESC (PT-INDEX)
037400         MOVE WS-TODAY-8       TO PT-PROD-CREATED (PT-INDEX)
037500         MOVE WS-TODAY-8       TO PT-PROD-UPDATED (PT-INDEX)
037600         ADD 1 TO WS-NEXT-PROD-ID
037700         ADD 1 TO WS-CREATE-COUNT
037800     END-IF.
037900*
038000 315-SCAN-FOR-DUP-NAME.
038100*
038200     IF PT-PROD-NAME (WS-PROD-SUB) = TRN-NAME
038300         SET DUP-NAME-FOUND TO TRUE
038400     END-IF.
038500*
038600*****************************************************************
038700* 350-APPLY-PRODUCT-UPDATE - PU.  REJECT IF THE ID IS NOT ON FILE;
038800* ELSE REPLACE NAME/PRICE/DESCRIPTION FOR EACH NON-BLANK FIELD ON
038900* THE TRANSACTION, LEAVING BLANK FIELDS AT THEIR STORED VALUE
039000* (TKT-1340).  TRN-PRICE OF ZERO IS TREATED AS SUPPLIED - A BLANK
039100* TRN-NAME/TRN-DESC IS THE ONLY "NOT SUPPLIED" TEST THE SOURCE
039200* TRANSACTION CAN CARRY FOR AN ALPHANUMERIC FIELD.
039300*****************************************************************
039400 350-APPLY-PRODUCT-UPDATE.
039500*
039600     MOVE ZERO TO WS-FOUND-SUB.
039700     PERFORM 355-SCAN-FOR-PROD-ID
039800         VARYING WS-PROD-SUB FROM 1 BY 1
039900         UNTIL WS-PROD-SUB > WS-PRODUCT-COUNT
040000            OR WS-FOUND-SUB NOT = ZERO.
040100     IF WS-FOUND-SUB = ZERO
040200         PERFORM 390-REJECT-TRANSACTION
040300     ELSE
040400         SET PT-INDEX TO WS-FOUND-SUB
040500         IF TRN-NAME NOT = SPACE
040600             MOVE TRN-NAME TO PT-PROD-NAME (PT-INDEX)
040700         END-IF
040800         IF TRN-PRICE NOT = ZERO
040900             MOVE TRN-PRICE TO PT-PROD-PRICE (PT-INDEX)
041000         END-IF
041100         IF TRN-DESC NOT = SPACE
041200             MOVE TRN-DESC TO PT-PROD-DESC (PT-INDEX)
041300         END-IF
041400         MOVE WS-TODAY-8 TO PT-PROD-UPDATED (PT-INDEX)
041500         ADD 1 TO WS-UPDATE-COUNT
041600     END-IF.
041700*
041800 355-SCAN-FOR-PROD-ID.
041900*
042000     IF PT-PROD-ID (WS-PROD-SUB) = TRN-PRODUCT-ID
042100         MOVE WS-PROD-SUB TO WS-FOUND-SUB
042200     END-IF.
042300*
042400*****************************************************************
042500* 370-APPLY-PRODUCT-DELETE - PD.  REJECT IF THE ID IS NOT ON FILE;
042600* ELSE CLOSE THE GAP IN PRODUCT-TABLE-CONTROL BY SLIDING EVERY
042700* ENTRY BEHIND THE DELETED ONE UP BY ONE AND SHRINKING THE TABLE,
042800* KEEPING ASCENDING PROD-ID ORDER FOR THE 820 WRITE-BACK PASS.
042900*****************************************************************
043000 370-APPLY-PRODUCT-DELETE.
043100*
043200     MOVE ZERO TO WS-FOUND-SUB.
043300     PERFORM 375-SCAN-FOR-DELETE-ID
043400         VARYING WS-PROD-SUB FROM 1 BY 1
043500         UNTIL WS-PROD-SUB > WS-PRODUCT-COUNT
043600            OR WS-FOUND-SUB NOT = ZERO.
043700     IF WS-FOUND-SUB = ZERO
043800         PERFORM 390-REJECT-TRANSACTION
043900     ELSE
044000         PERFORM 376-CLOSE-TABLE-GAP
044100             VARYING WS-PROD-SUB FROM WS-FOUND-SUB BY 1
044200             UNTIL WS-PROD-SUB >= WS-PRODUCT-COUNT
044300         SUBTRACT 1 FROM WS-PRODUCT-COUNT
044400         ADD 1 TO WS-DELETE-COUNT
044500     END-IF.
044600*
044700 375-SCAN-FOR-DELETE-ID.
044800*
044900     IF PT-PROD-ID (WS-PROD-SUB) = TRN-PRODUCT-ID
045000         MOVE WS-PROD-SUB TO WS-FOUND-SUB
045100     END-IF.
045200*
045300 376-CLOSE-TABLE-GAP.
045400*
045500     COMPUTE WS-PROD-SUB-2 = WS-PROD-SUB + 1.
045600     SET PT-INDEX TO WS-PROD-SUB.
045700     MOVE PT-PROD-ID (WS-PROD-SUB-2)
045800                          TO PT-PROD-ID (PT-INDEX).
045900     MOVE PT-PROD-NAME (WS-PROD-SUB-2)
046000                          TO PT-PROD-NAME (PT-INDEX).
046100     MOVE PT-PROD-PRICE (WS-PROD-SUB-2)
046200                          TO PT-PROD-PRICE (PT-INDEX).
046300     MOVE PT-PROD-DESC (WS-PROD-SUB-2)
046400                          TO PT-PROD-DESC (PT-INDEX).
046500     MOVE PT-PROD-CREATED (WS-PROD-SUB-2)
046600                          TO PT-PROD-CREATED (PT-INDEX).
046700     MOVE PT-PROD-UPDATED (WS-PROD-SUB-2)
046800                          TO PT-PROD-UPDATED (PT-INDEX).
046900*
047000*****************************************************************
047100* 390-REJECT-TRANSACTION WRITES THE OFFENDING TRANSACTION AND A
047200* REASON TO ERRFILE.  PROCESSING CONTINUES WITH THE NEXT ONE.
047300*****************************************************************
047400 390-REJECT-TRANSACTION.
047500*
047600     MOVE SPACE TO ERROR-LOG-LINE.
047700     MOVE MAINTENANCE-TRANSACTION TO ERL-TRAN-IMAGE.
047800     EVALUATE TRUE
047900         WHEN TRN-IS-PRODUCT-CREATE
048000             MOVE "DUPLICATE PRODUCT NAME" TO ERL-REASON
048100         WHEN OTHER
048200             MOVE "PRODUCT NOT FOUND" TO ERL-REASON
048300     END-EVALUATE.
048400     WRITE ERROR-LINE-AREA FROM ERROR-LOG-LINE.
048500     IF NOT ERRFILE-SUCCESSFUL
048600         DISPLAY "WRITE ERROR ON ERRFILE FOR PRODUCT "
048700             TRN-PRODUCT-ID
048800         DISPLAY "FILE STATUS CODE IS " ERRFILE-FILE-STATUS
048900         SET STEP-ABORT TO TRUE
049000     END-IF.
049100     ADD 1 TO WS-REJECT-COUNT.
049200*
049300*****************************************************************
049400* 600-RUN-CATALOG-AUDIT - THE NIGHTLY HOUSEKEEPING PASS OVER THE
049500* FINISHED TABLE.  LOADS THE OPERATOR-SET PRICE BAND FROM THE
049600* AUDTPARM CONTROL CARD (TKT-2212), THEN FLAGS PRODUCTS PRICED
049700* WITHIN IT AND PRODUCTS WHOSE NAME IS A CASE-INSENSITIVE
049800* SUBSTRING OF ANOTHER PRODUCT'S NAME (POSSIBLE DUPLICATE
049900* CATALOG ENTRY, TKT-2213).
050000*****************************************************************
050100 600-RUN-CATALOG-AUDIT.
050200*
050300     PERFORM 605-LOAD-PRICE-BAND-PARM.
050400     IF WS-BAND-MIN > WS-BAND-MAX
050500         DISPLAY "CATALOG AUDIT - PRICE BAND REJECTED, MIN>MAX"
050600     ELSE
050700         PERFORM 650-AUDIT-ONE-PRODUCT
050800             VARYING WS-PROD-SUB FROM 1 BY 1
050900             UNTIL WS-PROD-SUB > WS-PRODUCT-COUNT
051000     END-IF.
051100*
051200*****************************************************************
051300* 605-LOAD-PRICE-BAND-PARM READS THE ONE-RECORD AUDTPARM CONTROL
051400* CARD OPS PREPARES AHEAD OF THE RUN.  A MISSING CARD DEFAULTS TO
051500* THE OLD ZERO-ZERO BAND AND FLAGS THE STEP FOR A BAD RETURN CODE
051600* SO THE MISSING CARD GETS NOTICED, NOT SILENTLY IGNORED.
051700*****************************************************************
051800 605-LOAD-PRICE-BAND-PARM.
051900*
052000     READ AUDTPARM INTO AUDTPARM-RECORD-AREA
052100         AT END
052200             DISPLAY "AUDTPARM CONTROL CARD MISSING FOR CATALOG "
052300                 "AUDIT - PRICE BAND DEFAULTED, RUN FLAGGED"
052400             MOVE ZERO TO WS-BAND-MIN
052500             MOVE ZERO TO WS-BAND-MAX
052600             SET STEP-ABORT TO TRUE
052700         NOT AT END
052800             MOVE AP-BAND-MIN TO WS-BAND-MIN
052900             MOVE AP-BAND-MAX TO WS-BAND-MAX
053000     END-READ.
053100*
053200 650-AUDIT-ONE-PRODUCT.
053300*
053400     IF PT-PROD-PRICE (WS-PROD-SUB) NOT LESS THAN WS-BAND-MIN
053500        AND PT-PROD-PRICE (WS-PROD-SUB) NOT GREATER THAN
053600            WS-BAND-MAX
053700         ADD 1 TO WS-PRICE-BAND-COUNT
053800     END-IF.
053900     MOVE PT-PROD-NAME (WS-PROD-SUB) TO WS-UPPER-NAME-1.
054000     INSPECT WS-UPPER-NAME-1
054100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
054200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
054300     PERFORM 659-TRIM-NAME-1-LENGTH.
054400     COMPUTE WS-PROD-SUB-2 = WS-PROD-SUB + 1.
054500     PERFORM 655-COMPARE-AGAINST-REST
054600         VARYING WS-PROD-SUB-2 FROM WS-PROD-SUB-2 BY 1
054700         UNTIL WS-PROD-SUB-2 > WS-PRODUCT-COUNT.
054800*
054900*****************************************************************
055000* 659-TRIM-NAME-1-LENGTH BACKS UP FROM POSITION 30 TO FIND THE
055100* LAST NON-BLANK BYTE OF THE UPPERCASED NAME BEING AUDITED -
055200* NO INTRINSIC FUNCTION IS USED ON THIS COMPILER.
055300*****************************************************************
055400 659-TRIM-NAME-1-LENGTH.
055500*
055600     MOVE 30 TO WS-NAME-1-LEN.
055700     PERFORM 660-BACK-UP-NAME-1-LEN
055800         UNTIL WS-NAME-1-LEN = ZERO
055900            OR WS-UPPER-NAME-1 (WS-NAME-1-LEN:1) NOT = SPACE.
056000*
056100 660-BACK-UP-NAME-1-LEN.
056200*
056300     SUBTRACT 1 FROM WS-NAME-1-LEN.
056400*
056500 655-COMPARE-AGAINST-REST.
056600*
056700     MOVE PT-PROD-NAME (WS-PROD-SUB-2) TO WS-UPPER-NAME-2.
056800     INSPECT WS-UPPER-NAME-2
056900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
057000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
057100     PERFORM 661-TRIM-NAME-2-LENGTH.
057200     MOVE "N" TO SUBSTRING-FOUND-SWITCH.
057300     IF WS-NAME-1-LEN > ZERO AND WS-NAME-2-LEN > ZERO
057400         MOVE WS-UPPER-NAME-1 TO WS-NEEDLE
057500         MOVE WS-NAME-1-LEN   TO WS-NEEDLE-LEN
057600         MOVE WS-UPPER-NAME-2 TO WS-HAYSTACK
057700         MOVE WS-NAME-2-LEN   TO WS-HAYSTACK-LEN
057800         PERFORM 663-SCAN-FOR-SUBSTRING
057900         IF NOT SUBSTRING-FOUND
058000             MOVE WS-UPPER-NAME-2 TO WS-NEEDLE
058100             MOVE WS-NAME-2-LEN   TO WS-NEEDLE-LEN
058200             MOVE WS-UPPER-NAME-1 TO WS-HAYSTACK
058300             MOVE WS-NAME-1-LEN   TO WS-HAYSTACK-LEN
058400             PERFORM 663-SCAN-FOR-SUBSTRING
058500         END-IF
058600     END-IF.
058700     IF SUBSTRING-FOUND
058800         ADD 1 TO WS-DUP-AUDIT-COUNT
058900         PERFORM 825-WRITE-AUDIT-LINE
059000     END-IF.
059100*
059200*****************************************************************
059300* 661-TRIM-NAME-2-LENGTH - SAME IDEA AS 659, FOR THE NAME BEING
059400* COMPARED AGAINST.
059500*****************************************************************
059600 661-TRIM-NAME-2-LENGTH.
059700*
059800     MOVE 30 TO WS-NAME-2-LEN.
059900     PERFORM 662-BACK-UP-NAME-2-LEN
060000         UNTIL WS-NAME-2-LEN = ZERO
060100            OR WS-UPPER-NAME-2 (WS-NAME-2-LEN:1) NOT = SPACE.
060200*
060300 662-BACK-UP-NAME-2-LEN.
060400*
060500     SUBTRACT 1 FROM WS-NAME-2-LEN.
060600*
060700*****************************************************************
060800* 663-SCAN-FOR-SUBSTRING SLIDES THE NEEDLE ACROSS EVERY VALID
060900* STARTING POSITION IN THE HAYSTACK LOOKING FOR AN EXACT BYTE-
061000* RANGE MATCH.  IF THE NEEDLE IS LONGER THAN THE HAYSTACK THERE
061100* IS NO VALID STARTING POSITION AND THE SCAN IS SKIPPED.
061200*****************************************************************
061300 663-SCAN-FOR-SUBSTRING.
061400*
061500     COMPUTE WS-SUBSTR-LIMIT = WS-HAYSTACK-LEN - WS-NEEDLE-LEN
061600                                             + 1.
061700     IF WS-SUBSTR-LIMIT > ZERO
061800         PERFORM 664-TEST-ONE-SUBSTR-POS
061900             VARYING WS-SUBSTR-POS FROM 1 BY 1
062000             UNTIL WS-SUBSTR-POS > WS-SUBSTR-LIMIT
062100                OR SUBSTRING-FOUND
062200     END-IF.
062300*
062400 664-TEST-ONE-SUBSTR-POS.
062500*
062600     IF WS-HAYSTACK (WS-SUBSTR-POS:WS-NEEDLE-LEN)
062700                        = WS-NEEDLE (1:WS-NEEDLE-LEN)
062800         SET SUBSTRING-FOUND TO TRUE
062900     END-IF.
063000*
063100*****************************************************************
063200* 820-WRITE-NEW-MASTER WRITES PRODUCT-TABLE-CONTROL BACK OUT TO
063300* PRODOUT IN ID ORDER (THE TABLE NEVER LOSES ITS ORDER - CREATES
063400* APPEND AT AN ID HIGHER THAN ANY ON FILE, DELETES CLOSE THE GAP).
063500*****************************************************************
063600 820-WRITE-NEW-MASTER.
063700*
063800     IF WS-PRODUCT-COUNT > ZERO
063900         PERFORM 822-WRITE-ONE-MASTER-RECORD
064000             VARYING WS-PROD-SUB FROM 1 BY 1
064100             UNTIL WS-PROD-SUB > WS-PRODUCT-COUNT
064200     END-IF.
064300*
064400 822-WRITE-ONE-MASTER-RECORD.
064500*
064600     SET PT-INDEX TO WS-PROD-SUB.
064700     MOVE SPACE TO PRODUCT-MASTER-RECORD.
064800     MOVE PT-PROD-ID (PT-INDEX)      TO PROD-ID.
064900     MOVE PT-PROD-NAME (PT-INDEX)    TO PROD-NAME.
065000     MOVE PT-PROD-PRICE (PT-INDEX)   TO PROD-PRICE.
065100     MOVE PT-PROD-DESC (PT-INDEX)    TO PROD-DESC.
065200     MOVE PT-PROD-CREATED (PT-INDEX) TO PROD-CREATED-R.
065300     MOVE PT-PROD-UPDATED (PT-INDEX) TO PROD-UPDATED-R.
065400     WRITE PRODOUT-RECORD-AREA FROM PRODUCT-MASTER-RECORD.
065500     IF NOT PRODOUT-SUCCESSFUL
065600         DISPLAY "WRITE ERROR ON PRODOUT FOR PRODUCT " PROD-ID
065700         DISPLAY "FILE STATUS CODE IS " PRODOUT-FILE-STATUS
065800         SET STEP-ABORT TO TRUE
065900     END-IF.
066000*
066100*****************************************************************
066200* 825-WRITE-AUDIT-LINE PRINTS ONE POSSIBLE-DUPLICATE PAIR FOUND
066300* BY THE CATALOG AUDIT.
066400*****************************************************************
066500 825-WRITE-AUDIT-LINE.
066600*
066700     MOVE SPACE TO RPTFILE-RECORD-AREA.
066800     MOVE PT-PROD-ID (WS-PROD-SUB) TO WS-PROD-ID-EDIT.
066900     STRING "   POSSIBLE DUPLICATE NAME - PRODUCT " DELIMITED
067000                 BY SIZE
067100             WS-PROD-ID-EDIT       DELIMITED BY SIZE
067200             " MATCHES PRODUCT "   DELIMITED BY SIZE
067300         INTO RPTFILE-RECORD-AREA.
067400     MOVE PT-PROD-ID (WS-PROD-SUB-2) TO WS-PROD-ID-EDIT.
067500     STRING RPTFILE-RECORD-AREA  DELIMITED BY SIZE
067600             WS-PROD-ID-EDIT     DELIMITED BY SIZE
067700         INTO RPTFILE-RECORD-AREA.
067800     PERFORM 827-PRINT-RPTFILE-LINE.
067900*
068000 827-PRINT-RPTFILE-LINE.
068100*
068200     WRITE RPTFILE-RECORD-AREA
068300         AT END-OF-PAGE
068400             PERFORM 830-WRITE-REPORT-HEADING.
068500     ADD 1 TO WS-LINE-COUNT.
068600*
068700*****************************************************************
068800* 830-WRITE-REPORT-HEADING - NEW PAGE OF THE PRODUCT MAINTENANCE
068900* REPORT (THIS STEP'S SHARE OF THE NIGHTLY RPTFILE).
069000*****************************************************************
069100 830-WRITE-REPORT-HEADING.
069200*
069300     ADD 1 TO WS-PAGE-COUNT.
069400     MOVE SPACE TO RPTFILE-RECORD-AREA.
069500     STRING "PRDM1000  PRODUCT MASTER MAINTENANCE REPORT"
069600                 DELIMITED BY SIZE
069700             "     RUN DATE "  DELIMITED BY SIZE
069800             WS-TODAY-EDIT       DELIMITED BY SIZE
069900         INTO RPTFILE-RECORD-AREA.
070000     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING PAGE.
070100     MOVE ZERO TO WS-LINE-COUNT.
070200*
070300*****************************************************************
070400* 840-WRITE-TOTAL-LINE - THE MANDATORY PRODUCT-COUNT TOTAL LINE
070500* (TKT-1502) PLUS THE CREATE/UPDATE/DELETE/REJECT AND AUDIT
070600* COUNTS ACCUMULATED DURING THE STEP.
070700*****************************************************************
070800 840-WRITE-TOTAL-LINE.
070900*
071000     MOVE SPACE TO RPTFILE-RECORD-AREA.
071100     MOVE WS-PRODUCT-COUNT TO WS-COUNT-EDIT.
071200     STRING "TOTAL PRODUCTS ON FILE . . . . " DELIMITED BY SIZE
071300             WS-COUNT-EDIT                     DELIMITED BY SIZE
071400         INTO RPTFILE-RECORD-AREA.
071500     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 2 LINES.
071600     PERFORM 845-WRITE-ONE-COUNT-LINE.
071700*
071800*****************************************************************
071900* 845-WRITE-ONE-COUNT-LINE PRINTS THE SIX ACTIVITY COUNTS, ONE
072000* STRING BUILD PER COUNT, SO A MAINTAINER CAN ADD A SEVENTH LATER
072100* WITHOUT RESHAPING AN EXISTING LINE.
072200*****************************************************************
072300 845-WRITE-ONE-COUNT-LINE.
072400*
072500     MOVE SPACE TO RPTFILE-RECORD-AREA.
072600     MOVE WS-CREATE-COUNT TO WS-COUNT-EDIT.
072700     STRING "  PRODUCTS CREATED . . . . . . " DELIMITED BY SIZE
072800             WS-COUNT-EDIT                     DELIMITED BY SIZE
072900         INTO RPTFILE-RECORD-AREA.
073000     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 1 LINES.
073100     MOVE SPACE TO RPTFILE-RECORD-AREA.
073200     MOVE WS-UPDATE-COUNT TO WS-COUNT-EDIT.
073300     STRING "  PRODUCTS UPDATED . . . . . . " DELIMITED BY SIZE
073400             WS-COUNT-EDIT                     DELIMITED BY SIZE
073500         INTO RPTFILE-RECORD-AREA.
073600     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 1 LINES.
073700     MOVE SPACE TO RPTFILE-RECORD-AREA.
073800     MOVE WS-DELETE-COUNT TO WS-COUNT-EDIT.
073900     STRING "  PRODUCTS DELETED . . . . . . " DELIMITED BY SIZE
074000             WS-COUNT-EDIT                     DELIMITED BY SIZE
074100         INTO RPTFILE-RECORD-AREA.
074200     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 1 LINES.
074300     MOVE SPACE TO RPTFILE-RECORD-AREA.
074400     MOVE WS-REJECT-COUNT TO WS-COUNT-EDIT.
074500     STRING "  TRANSACTIONS REJECTED . . . " DELIMITED BY SIZE
074600             WS-COUNT-EDIT                    DELIMITED BY SIZE
074700         INTO RPTFILE-RECORD-AREA.
074800     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 1 LINES.
074900     MOVE SPACE TO RPTFILE-RECORD-AREA.
075000     MOVE WS-DUP-AUDIT-COUNT TO WS-COUNT-EDIT.
075100     STRING "  POSSIBLE DUPLICATE NAMES . . " DELIMITED BY SIZE
075200             WS-COUNT-EDIT                     DELIMITED BY SIZE
075300         INTO RPTFILE-RECORD-AREA.
075400     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 1 LINES.
075500     MOVE SPACE TO RPTFILE-RECORD-AREA.
075600     MOVE WS-PRICE-BAND-COUNT TO WS-COUNT-EDIT.
075700     STRING "  PRODUCTS IN PRICE BAND . . . " DELIMITED BY SIZE
075800             WS-COUNT-EDIT                     DELIMITED BY SIZE
075900         INTO RPTFILE-RECORD-AREA.
076000     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 1 LINES.
076100*
076200*****************************************************************
076300* 900-CLOSE-FILES-AND-STOP ENDS THE STEP.  IF ANY WRITE FAILED
076400* ALONG THE WAY, THE STEP STILL CLOSES CLEANLY BUT RETURNS A BAD
076500* CONDITION CODE SO THE JOB STREAM STOPS BEFORE INVM2000 RUNS.
076600*****************************************************************
076700 900-CLOSE-FILES-AND-STOP.
076800*
076900     CLOSE PRODMAST
077000           TRANFILE
077100           AUDTPARM
077200           PRODOUT
077300           RPTFILE
077400           ERRFILE.
077500     IF STEP-ABORT
077600         MOVE 16 TO RETURN-CODE
077700     ELSE
077800         MOVE 0 TO RETURN-CODE
077900     END-IF.
078000     STOP RUN.
