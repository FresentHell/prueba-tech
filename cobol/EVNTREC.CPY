000100*****************************************************************
000200* EVNTREC.CPY
000300* INVENTORY CHANGE EVENT RECORD - CATALOG/INVENTORY BATCH SYSTEM
000400*
000500* EVENT-RECORD IS THE WORKING COPY BUILT BY THE PRODUCING STEP
000600* (INVM2000 FOR CREACION/AJUSTE, PUR3000 FOR COMPRA) BEFORE IT IS
000700* EDITED INTO EVENT-PRINT-LINE AND WRITTEN TO EVENTLOG, WHICH IS
000800* LINE SEQUENTIAL AND MEANT TO BE READ BY EYE OR GREPPED BY OPS.
000900*****************************************************************
001000 01  EVENT-RECORD.
001100     05  EVT-PRODUCT-ID                PIC 9(09).
001200     05  EVT-OP-TYPE                   PIC X(08).
001300         88  EVT-IS-PURCHASE                VALUE "COMPRA  ".
001400         88  EVT-IS-ADJUSTMENT              VALUE "AJUSTE  ".
001500         88  EVT-IS-CREATION                VALUE "CREACION".
001600     05  EVT-QTY-BEFORE                PIC S9(9).
001700     05  EVT-QTY-AFTER                 PIC S9(9).
001800     05  EVT-ALERT                     PIC X(30).
001900*
002000 01  EVENT-PRINT-LINE.
002100     05  EPL-PRODUCT-ID                PIC Z(8)9.
002200     05  FILLER                        PIC X(02) VALUE SPACE.
002300     05  EPL-OP-TYPE                   PIC X(08).
002400     05  FILLER                        PIC X(02) VALUE SPACE.
002500     05  EPL-QTY-BEFORE                PIC -(8)9.
002600     05  FILLER                        PIC X(02) VALUE SPACE.
002700     05  EPL-QTY-AFTER                 PIC -(8)9.
002800     05  FILLER                        PIC X(02) VALUE SPACE.
002900     05  EPL-ALERT                     PIC X(30).
