000100*****************************************************************
000200* PRODREC.CPY
000300* PRODUCT MASTER RECORD LAYOUT - CATALOG/INVENTORY BATCH SYSTEM
000400*
000500* ONE ENTRY PER CATALOG PRODUCT.  PROD-ID IS ASSIGNED BY PRDM1000
000600* WHEN A PRODUCT-CREATE (PC) TRANSACTION IS APPLIED AND NEVER
000700* REUSED.  PROD-NAME IS UNIQUE ACROSS THE MASTER (CASE SENSITIVE).
000800*
000900* MAINTAINED BY.....PRDM1000
001000* READ BY...........PUR3000 (PRICE/NAME SNAPSHOT AT SALE TIME)
001100*****************************************************************
001200 01  PRODUCT-MASTER-RECORD.
001300     05  PROD-ID                     PIC 9(09).
001400     05  PROD-NAME                   PIC X(30).
001500     05  PROD-PRICE                  PIC S9(8)V99.
001600     05  PROD-DESC                   PIC X(50).
001700     05  PROD-CREATED.
001800         10  PROD-CREATED-CCYY       PIC 9(04).
001900         10  PROD-CREATED-MM         PIC 9(02).
002000         10  PROD-CREATED-DD         PIC 9(02).
002100     05  PROD-CREATED-R REDEFINES PROD-CREATED
002200                                  PIC 9(08).
002300     05  PROD-UPDATED.
002400         10  PROD-UPDATED-CCYY       PIC 9(04).
002500         10  PROD-UPDATED-MM         PIC 9(02).
002600         10  PROD-UPDATED-DD         PIC 9(02).
002700     05  PROD-UPDATED-R REDEFINES PROD-UPDATED
002800                                  PIC 9(08).
002900     05  FILLER                      PIC X(05).
