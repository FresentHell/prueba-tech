000100*****************************************************************
000200* ERRREC.CPY
000300* REJECTED-TRANSACTION / ERROR LOG LINE - CATALOG/INVENTORY BATCH
000400*
000500* ONE LINE PER REJECTED TRANSACTION (OR, FROM THE EVENT PROCESSOR,
000600* PER EVENT OF AN UNRECOGNIZED OPERATION TYPE).  ERL-TRAN-IMAGE
000700* CARRIES THE OFFENDING TRANSACTION AS-READ SO OPS CAN RE-KEY IT;
000800* ERL-REASON IS FREE TEXT.  SHARED BY PRDM1000, INVM2000, PUR3000
000900* AND BY THE EVNTPROC.CPY "UNKNOWN OP" BRANCH.
001000*****************************************************************
001100 01  ERROR-LOG-LINE.
001200     05  ERL-TRAN-IMAGE                PIC X(115).
001300     05  FILLER                        PIC X(02) VALUE SPACE.
001400     05  ERL-REASON                    PIC X(40).
