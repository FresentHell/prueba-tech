000100*****************************************************************
000200* INVNREC.CPY
000300* INVENTORY MASTER RECORD LAYOUT - CATALOG/INVENTORY BATCH SYSTEM
000400*
000500* ONE ENTRY PER PRODUCT THAT HAS BEEN STOCKED (INVENTORY CREATE,
000600* TRN-TYPE 'IC').  AT MOST ONE INVENTORY RECORD PER PROD-ID.
000700* INV-QTY IS MAINTAINED BY INVM2000 (CREATE/ADJUST) AND BY PUR3000
000800* (PURCHASE DECREMENT) AND MUST NEVER GO NEGATIVE.
000900*
001000* MAINTAINED BY.....INVM2000, PUR3000
001100*****************************************************************
001200 01  INVENTORY-MASTER-RECORD.
001300     05  INV-PRODUCT-ID               PIC 9(09).
001400     05  INV-QTY                      PIC S9(9).
001500     05  INV-CREATED.
001600         10  INV-CREATED-CCYY         PIC 9(04).
001700         10  INV-CREATED-MM           PIC 9(02).
001800         10  INV-CREATED-DD           PIC 9(02).
001900     05  INV-CREATED-R REDEFINES INV-CREATED
002000                                   PIC 9(08).
002100     05  INV-UPDATED.
002200         10  INV-UPDATED-CCYY         PIC 9(04).
002300         10  INV-UPDATED-MM           PIC 9(02).
002400         10  INV-UPDATED-DD           PIC 9(02).
002500     05  INV-UPDATED-R REDEFINES INV-UPDATED
002600                                   PIC 9(08).
002700     05  FILLER                       PIC X(06).
