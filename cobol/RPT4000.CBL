000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     RPT4000.
000400 AUTHOR.         R F HUXLEY.
000500 INSTALLATION.   MERIDIAN SUPPLY CO - DATA PROCESSING.
000600 DATE-WRITTEN.   JUNE 1989.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*****************************************************************
001100* RPT4000 - SALES-BY-PRODUCT SUMMARY
001200*
001300* NIGHTLY STEP 4 (FINAL STEP) OF THE CATALOG/INVENTORY RUN.  SORTS
001400* HISTFILE (WRITTEN BY PUR3000 EARLIER IN THE RUN) BY PRODUCT ID
001500* AND CONTROL-BREAKS OVER IT TO BUILD ONE GROUP TOTAL PER PRODUCT
001600* (PURCHASE COUNT, UNITS, SALES VALUE), SORTS THE GROUP TOTALS
001700* DESCENDING BY VALUE, AND PRINTS THE SALES-BY-PRODUCT SUMMARY TO
001800* RPTFILE WITH A GRAND TOTAL.  ALSO PRINTS A SALES VALUE TOTAL FOR
001900* A DATE RANGE, FOR OPS' MONTH-END RECONCILIATION.
002000*
002100* CHANGE LOG.
002200*
002300* 1989-06-01 RFH  INITIAL RELEASE.                                TKT-1005
002400* 1989-06-01 RFH  SALES-BY-PRODUCT SUMMARY SORTED DESCENDING      TKT-1005
002500*                 BY TOTAL VALUE PER CATALOG DESIGN REVIEW.       TKT-1005
002600* 1993-02-08 DWC  GRAND TOTAL LINE ADDED TO RPTFILE, SAME         TKT-1507
002700*                 REQUEST AS PRDM1000/INVM2000/PUR3000.           TKT-1507
002800* 1996-04-15 DWC  GROUP TABLE SIZE RAISED TO 5000 ENTRIES,        TKT-1825
002900*                 SAME AS THE OTHER THREE STEPS.                  TKT-1825
003000* 1998-10-02 RFH  Y2K - RUN-DATE WINDOWING ADDED, SAME AS         Y2K-0150
003100*                 PRDM1000/INVM2000/PUR3000.                      Y2K-0150
003200* 1999-01-11 RFH  Y2K - VERIFIED AGAINST CENTURY ROLLOVER         Y2K-0150
003300*                 TEST DECK, NO FURTHER CHANGE REQUIRED.          Y2K-0150
003400* 2003-02-18 MTO  DATE-RANGE SALES VALUE TOTAL ADDED AT OPS       TKT-2150
003500*                 REQUEST FOR MONTH-END RECONCILIATION.           TKT-2150
003600* 2003-02-18 MTO  RELIES ON THE SEQUENTIAL HST-ID FROM            TKT-2150
003700*                 PUR3000 TKT-2140 - NO CHANGE NEEDED HERE.       TKT-2150
003800*****************************************************************
003900*
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300*
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 ON STEP-RERUN-SWITCH.
004900*
005000 INPUT-OUTPUT SECTION.
005100*
005200 FILE-CONTROL.
005300*
005400     SELECT HISTFILE  ASSIGN TO HISTFILE
005500                      FILE STATUS IS HISTFILE-FILE-STATUS.
005600     SELECT SORTWK1   ASSIGN TO SORTWK1.
005700     SELECT SORTWK2   ASSIGN TO SORTWK2.
005800     SELECT RPTFILE   ASSIGN TO RPTFILE
005900                      FILE STATUS IS RPTFILE-FILE-STATUS.
006000*
006100 DATA DIVISION.
006200*
006300 FILE SECTION.
006400*
006500 FD  HISTFILE
006600     LABEL RECORDS ARE STANDARD.
006700*
006800 COPY HISTREC.
006900*
007000*****************************************************************
007100* SORTWK1 SORTS HISTFILE INTO ASCENDING PRODUCT-ID ORDER AHEAD OF
007200* THE CONTROL-BREAK PASS.  FIELD NAMES CARRY AN SW1- PREFIX SINCE
007300* COPY HISTREC ABOVE ALREADY OWNS THE HST- NAMES.
007400*****************************************************************
007500 SD  SORTWK1.
007600*
007700 01  SW1-HISTORY-RECORD.
007800     05  SW1-ID                     PIC 9(09).
007900     05  SW1-PRODUCT-ID             PIC 9(09).
008000     05  SW1-QTY                    PIC S9(9).
008100     05  SW1-UNIT-PRICE             PIC S9(8)V99.
008200     05  SW1-TOTAL-PRICE            PIC S9(8)V99.
008300     05  SW1-DATE                   PIC 9(08).
008400     05  SW1-PRODUCT-NAME           PIC X(30).
008500     05  FILLER                     PIC X(05).
008600*
008700*****************************************************************
008800* SORTWK2 CARRIES ONE RECORD PER PRODUCT GROUP (RELEASED FROM
008900* GROUP-TABLE-CONTROL BELOW) AND IS SORTED DESCENDING BY TOTAL
009000* SALES VALUE FOR THE FINAL PRINT PASS.
009100*****************************************************************
009200 SD  SORTWK2.
009300*
009400 01  SW2-GROUP-RECORD.
009500     05  SW2-PRODUCT-ID             PIC 9(09).
009600     05  SW2-PURCHASE-COUNT         PIC 9(07).
009700     05  SW2-TOTAL-QTY              PIC S9(11).
009800     05  SW2-TOTAL-VALUE            PIC S9(8)V99.
009900     05  FILLER                     PIC X(05).
010000*
010100 FD  RPTFILE
010200     LABEL RECORDS ARE STANDARD
010300     LINAGE IS 60 LINES
010400         WITH FOOTING AT 56
010500     LINES AT TOP 3
010600     LINES AT BOTTOM 3.
010700*
010800 01  RPTFILE-RECORD-AREA              PIC X(132).
010900*
011000 WORKING-STORAGE SECTION.
011100*
011200 01  FILE-STATUS-FIELDS.
011300     05  HISTFILE-FILE-STATUS       PIC X(02).
011400         88  HISTFILE-SUCCESSFUL          VALUE "00".
011500         88  HISTFILE-EOF                 VALUE "10".
011600     05  RPTFILE-FILE-STATUS        PIC X(02).
011700         88  RPTFILE-SUCCESSFUL           VALUE "00".
011800     05  FILLER                     PIC X(01).
011900*
012000 01  SWITCHES.
012100     05  STEP-ABORT-SWITCH          PIC X   VALUE "N".
012200         88  STEP-ABORT                     VALUE "Y".
012300     05  STEP-RERUN-SWITCH          PIC X   VALUE "N".
012400         88  STEP-IS-A-RERUN                VALUE "Y".
012500     05  SORT1-EOF-SWITCH           PIC X   VALUE "N".
012600         88  SORT1-EOF                      VALUE "Y".
012700     05  SORT2-EOF-SWITCH           PIC X   VALUE "N".
012800         88  SORT2-EOF                      VALUE "Y".
012900     05  FIRST-GROUP-SWITCH         PIC X   VALUE "Y".
013000         88  FIRST-GROUP                    VALUE "Y".
013100     05  FILLER                     PIC X(01).
013200*
013300 77  WS-GROUP-COUNT                PIC 9(07)    COMP VALUE ZERO.
013400 77  WS-GROUP-QTY                  PIC S9(11)   COMP VALUE ZERO.
013500 77  WS-GROUP-PRODUCT-ID           PIC 9(09)         VALUE ZERO.
013600 77  WS-GROUP-ENTRY-COUNT          PIC 9(05)    COMP VALUE ZERO.
013700 77  WS-GROUP-SUB                  PIC 9(05)    COMP VALUE ZERO.
013800 77  WS-LINE-COUNT                 PIC 9(03)    COMP VALUE ZERO.
013900 77  WS-PAGE-COUNT                 PIC 9(05)    COMP VALUE ZERO.
014000*
014100 01  WS-GROUP-VALUE-FIELDS.
014200     05  WS-GROUP-VALUE             PIC S9(8)V99  VALUE ZERO.
014300     05  WS-GRAND-TOTAL-VALUE       PIC S9(10)V99 VALUE ZERO.
014400     05  FILLER                     PIC X(01).
014500*
014600*****************************************************************
014700* GROUP-TABLE IS THE IN-CORE PER-PRODUCT TOTAL BUILT BY THE FIRST
014800* SORT'S OUTPUT PROCEDURE, THEN RELEASED TO SORTWK2 FOR THE SECOND
014900* SORT (DESCENDING BY TOTAL VALUE).  SIZED TO MATCH THE PRODUCT
015000* TABLE IN THE OTHER THREE STEPS - TKT-1825.
015100*****************************************************************
015200 01  GROUP-TABLE-CONTROL.
015300     05  GT-ENTRY  OCCURS 1 TO 5000 TIMES
015400             DEPENDING ON WS-GROUP-ENTRY-COUNT
015500             INDEXED BY GT-INDEX.
015600         10  GT-PRODUCT-ID              PIC 9(09).
015700         10  GT-PURCHASE-COUNT          PIC 9(07)    COMP.
015800         10  GT-TOTAL-QTY               PIC S9(11)   COMP.
015900         10  GT-TOTAL-VALUE             PIC S9(8)V99.
016000         10  FILLER                     PIC X(05).
016100*
016200 01  WS-RUN-DATE-FIELDS.
016300     05  WS-TODAY-6                 PIC 9(06).
016400     05  WS-TODAY-6-R  REDEFINES WS-TODAY-6.
016500         10  WS-TODAY-YY            PIC 9(02).
016600         10  WS-TODAY-MM            PIC 9(02).
016700         10  WS-TODAY-DD            PIC 9(02).
016800     05  WS-TODAY-8                 PIC 9(08).
016900     05  WS-TODAY-8-R  REDEFINES WS-TODAY-8.
017000         10  WS-TODAY-CCYY          PIC 9(04).
017100         10  WS-TODAY-MM2           PIC 9(02).
017200         10  WS-TODAY-DD2           PIC 9(02).
017300     05  FILLER                     PIC X(01).
017400*
017500*****************************************************************
017600* THE DATE RANGE IS A CONTROL CONSTANT - A FULL-HISTORY RANGE
017700* TODAY, STANDING IN FOR AN OPERATOR-SUPPLIED PARAMETER, THE SAME
017800* WAY PRDM1000'S CATALOG AUDIT HOLDS ITS ZERO-TO-ZERO PRICE BAND
017900* AS A CONSTANT - TKT-2150.
018000*****************************************************************
018100 01  WS-DATE-RANGE-FIELDS.
018200     05  WS-RANGE-LOW               PIC 9(08) VALUE 19890101.
018300     05  WS-RANGE-HIGH              PIC 9(08) VALUE 99991231.
018400     05  WS-RANGE-TOTAL             PIC S9(10)V99 VALUE ZERO.
018500     05  FILLER                     PIC X(01).
018600*
018700 01  WS-REPORT-FIELDS.
018800     05  WS-TODAY-EDIT              PIC 99/99/9999.
018900     05  WS-PROD-ID-EDIT            PIC Z(8)9.
019000     05  WS-COUNT-EDIT              PIC ZZZ,ZZ9.
019100     05  WS-QTY-EDIT                PIC -(10)9.
019200     05  WS-VALUE-EDIT              PIC ZZ,ZZZ,ZZ9.99-.
019300     05  WS-GRAND-TOTAL-EDIT        PIC Z,ZZZ,ZZZ,ZZ9.99-.
019400     05  WS-RANGE-LOW-EDIT          PIC Z(7)9.
019500     05  WS-RANGE-HIGH-EDIT         PIC Z(7)9.
019600     05  FILLER                     PIC X(01).
019700*
019800 PROCEDURE DIVISION.
019900*
020000*****************************************************************
020100* 000-PRINT-SALES-SUMMARY IS THE STEP DRIVER - SORT HISTFILE BY
020200* PRODUCT, BUILD THE GROUP TOTALS, SORT THE TOTALS DESCENDING BY
020300* VALUE, PRINT THE SUMMARY, THE GRAND TOTAL AND THE DATE-RANGE
020400* TOTAL.
020500*****************************************************************
020600 000-PRINT-SALES-SUMMARY.
020700*
020800     ACCEPT STEP-RERUN-SWITCH FROM UPSI-0.
020900     IF STEP-IS-A-RERUN
021000         DISPLAY "RPT4000 - UPSI-0 ON, THIS IS A RERUN OF STEP 4"
021100     END-IF.
021200     PERFORM 100-INITIALIZE-STEP.
021300     SORT SORTWK1
021400         ON ASCENDING KEY SW1-PRODUCT-ID
021500         USING HISTFILE
021600         OUTPUT PROCEDURE IS 200-BUILD-PRODUCT-TOTALS.
021700     SORT SORTWK2
021800         ON DESCENDING KEY SW2-TOTAL-VALUE
021900         INPUT PROCEDURE IS 400-RELEASE-GROUP-TOTALS
022000         OUTPUT PROCEDURE IS 700-PRINT-SALES-SUMMARY-LINES.
022100     PERFORM 750-PRINT-GRAND-TOTAL.
022200     PERFORM 760-DATE-RANGE-TOTAL.
022300     PERFORM 900-CLOSE-FILES-AND-STOP.
022400*
022500*****************************************************************
022600* 100-INITIALIZE-STEP OPENS RPTFILE AND PRINTS THE FIRST PAGE
022700* HEADING.  HISTFILE IS OPENED AND CLOSED BY THE SORT VERB ITSELF
022800* (SORT SORTWK1 USING HISTFILE), SO IT IS NOT OPENED HERE.
022900*****************************************************************
023000 100-INITIALIZE-STEP.
023100*
023200     OPEN OUTPUT RPTFILE.
023300     ACCEPT WS-TODAY-6 FROM DATE.
023400     PERFORM 110-WINDOW-RUN-DATE.
023500     PERFORM 830-WRITE-REPORT-HEADING.
023600*
023700*****************************************************************
023800* 110-WINDOW-RUN-DATE - Y2K REMEDIATION (TKT Y2K-0150), SAME
023900* WINDOWING RULE AS PRDM1000/INVM2000/PUR3000.
024000*****************************************************************
024100 110-WINDOW-RUN-DATE.
024200*
024300     IF WS-TODAY-YY < 50
024400         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
024500     ELSE
024600         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
024700     END-IF.
024800     MOVE WS-TODAY-MM  TO WS-TODAY-MM2.
024900     MOVE WS-TODAY-DD  TO WS-TODAY-DD2.
025000     MOVE WS-TODAY-MM2 TO WS-TODAY-EDIT(1:2).
025100     MOVE WS-TODAY-DD2 TO WS-TODAY-EDIT(4:2).
025200     MOVE WS-TODAY-CCYY TO WS-TODAY-EDIT(7:4).
025300*
025400*****************************************************************
025500* 200-BUILD-PRODUCT-TOTALS IS THE OUTPUT PROCEDURE OF THE FIRST
025600* SORT - CONTROL-BREAKS OVER HISTFILE IN ASCENDING PRODUCT-ID
025700* ORDER, ACCUMULATING ONE GROUP PER PRODUCT INTO GROUP-TABLE-
025800* CONTROL (SAME FIRST-RECORD/SAME-KEY/CHANGE-OF-KEY SHAPE AS
025900* RPT3000'S BRANCH CONTROL BREAK).
026000*****************************************************************
026100 200-BUILD-PRODUCT-TOTALS.
026200*
026300     PERFORM 220-PROCESS-ONE-SORTED-RECORD
026400         WITH TEST AFTER
026500         UNTIL SORT1-EOF.
026600*
026700 220-PROCESS-ONE-SORTED-RECORD.
026800*
026900     PERFORM 230-RETURN-SORTED-RECORD.
027000     EVALUATE TRUE
027100         WHEN SORT1-EOF
027200             IF NOT FIRST-GROUP
027300                 PERFORM 250-FLUSH-CURRENT-GROUP
027400             END-IF
027500         WHEN FIRST-GROUP
027600             MOVE SW1-PRODUCT-ID TO WS-GROUP-PRODUCT-ID
027700             MOVE "N" TO FIRST-GROUP-SWITCH
027800             PERFORM 260-ACCUMULATE-INTO-GROUP
027900         WHEN SW1-PRODUCT-ID = WS-GROUP-PRODUCT-ID
028000             PERFORM 260-ACCUMULATE-INTO-GROUP
028100         WHEN OTHER
028200             PERFORM 250-FLUSH-CURRENT-GROUP
028300             MOVE SW1-PRODUCT-ID TO WS-GROUP-PRODUCT-ID
028400             PERFORM 260-ACCUMULATE-INTO-GROUP
028500     END-EVALUATE.
028600*
028700 230-RETURN-SORTED-RECORD.
028800*
028900     RETURN SORTWK1
029000         AT END
029100             SET SORT1-EOF TO TRUE.
029200*
029300 250-FLUSH-CURRENT-GROUP.
029400*
029500     ADD 1 TO WS-GROUP-ENTRY-COUNT.
029600     SET GT-INDEX TO WS-GROUP-ENTRY-COUNT.
029700     MOVE WS-GROUP-PRODUCT-ID TO GT-PRODUCT-ID (GT-INDEX).
029800     MOVE WS-GROUP-COUNT      TO GT-PURCHASE-COUNT (GT-INDEX).
029900     MOVE WS-GROUP-QTY        TO GT-TOTAL-QTY (GT-INDEX).
030000     MOVE WS-GROUP-VALUE      TO GT-TOTAL-VALUE (GT-INDEX).
030100     ADD WS-GROUP-VALUE TO WS-GRAND-TOTAL-VALUE.
030200     MOVE ZERO TO WS-GROUP-COUNT.
030300     MOVE ZERO TO WS-GROUP-QTY.
030400     MOVE ZERO TO WS-GROUP-VALUE.
030500*
030600 260-ACCUMULATE-INTO-GROUP.
030700*
030800     ADD 1            TO WS-GROUP-COUNT.
030900     ADD SW1-QTY         TO WS-GROUP-QTY.
031000     ADD SW1-TOTAL-PRICE TO WS-GROUP-VALUE.
031100*
031200*****************************************************************
031300* 400-RELEASE-GROUP-TOTALS IS THE INPUT PROCEDURE OF THE SECOND
031400* SORT - RELEASES EACH GROUP-TABLE ENTRY TO SORTWK2, FIELD BY
031500* FIELD (GT-PURCHASE-COUNT/GT-TOTAL-QTY ARE COMP, SW2-PURCHASE-
031600* COUNT/SW2-TOTAL-QTY ARE NOT, SO A GROUP MOVE WOULD NOT WORK).
031700*****************************************************************
031800 400-RELEASE-GROUP-TOTALS.
031900*
032000     IF WS-GROUP-ENTRY-COUNT > ZERO
032100         PERFORM 410-RELEASE-ONE-GROUP-ENTRY
032200             VARYING WS-GROUP-SUB FROM 1 BY 1
032300             UNTIL WS-GROUP-SUB > WS-GROUP-ENTRY-COUNT
032400     END-IF.
032500*
032600 410-RELEASE-ONE-GROUP-ENTRY.
032700*
032800     SET GT-INDEX TO WS-GROUP-SUB.
032900     MOVE GT-PRODUCT-ID (GT-INDEX)     TO SW2-PRODUCT-ID.
033000     MOVE GT-PURCHASE-COUNT (GT-INDEX) TO SW2-PURCHASE-COUNT.
033100     MOVE GT-TOTAL-QTY (GT-INDEX)      TO SW2-TOTAL-QTY.
033200     MOVE GT-TOTAL-VALUE (GT-INDEX)    TO SW2-TOTAL-VALUE.
033300     RELEASE SW2-GROUP-RECORD.
033400*
033500*****************************************************************
033600* 700-PRINT-SALES-SUMMARY-LINES IS THE OUTPUT PROCEDURE OF THE
033700* SECOND SORT - REPORT 3, ONE LINE PER PRODUCT, DESCENDING TOTAL
033800* VALUE ORDER.
033900*****************************************************************
034000 700-PRINT-SALES-SUMMARY-LINES.
034100*
034200     PERFORM 710-PRINT-ONE-SORTED-GROUP
034300         WITH TEST AFTER
034400         UNTIL SORT2-EOF.
034500*
034600 710-PRINT-ONE-SORTED-GROUP.
034700*
034800     RETURN SORTWK2
034900         AT END
035000             SET SORT2-EOF TO TRUE.
035100     IF NOT SORT2-EOF
035200         PERFORM 720-PRINT-ONE-SALES-LINE
035300     END-IF.
035400*
035500 720-PRINT-ONE-SALES-LINE.
035600*
035700     MOVE SPACE TO RPTFILE-RECORD-AREA.
035800     MOVE SW2-PRODUCT-ID     TO WS-PROD-ID-EDIT.
035900     MOVE SW2-PURCHASE-COUNT TO WS-COUNT-EDIT.
036000     MOVE SW2-TOTAL-QTY      TO WS-QTY-EDIT.
036100     MOVE SW2-TOTAL-VALUE    TO WS-VALUE-EDIT.
036200     STRING "PRODUCT "        DELIMITED BY SIZE
036300             WS-PROD-ID-EDIT  DELIMITED BY SIZE
036400             "  PURCHASES "   DELIMITED BY SIZE
036500             WS-COUNT-EDIT    DELIMITED BY SIZE
036600             "  UNITS "       DELIMITED BY SIZE
036700             WS-QTY-EDIT      DELIMITED BY SIZE
036800             "  VALUE "       DELIMITED BY SIZE
036900             WS-VALUE-EDIT    DELIMITED BY SIZE
037000         INTO RPTFILE-RECORD-AREA.
037100     PERFORM 827-PRINT-RPTFILE-LINE.
037200*
037300 827-PRINT-RPTFILE-LINE.
037400*
037500     WRITE RPTFILE-RECORD-AREA
037600         AT END-OF-PAGE
037700             PERFORM 830-WRITE-REPORT-HEADING.
037800     ADD 1 TO WS-LINE-COUNT.
037900*
038000*****************************************************************
038100* 830-WRITE-REPORT-HEADING - NEW PAGE OF THE SALES-BY-PRODUCT
038200* SUMMARY (THIS STEP'S SHARE OF THE NIGHTLY RPTFILE).
038300*****************************************************************
038400 830-WRITE-REPORT-HEADING.
038500*
038600     ADD 1 TO WS-PAGE-COUNT.
038700     MOVE SPACE TO RPTFILE-RECORD-AREA.
038800     STRING "RPT4000   SALES BY PRODUCT SUMMARY"
038900                 DELIMITED BY SIZE
039000             "          RUN DATE "  DELIMITED BY SIZE
039100             WS-TODAY-EDIT           DELIMITED BY SIZE
039200         INTO RPTFILE-RECORD-AREA.
039300     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING PAGE.
039400     MOVE ZERO TO WS-LINE-COUNT.
039500*
039600*****************************************************************
039700* 750-PRINT-GRAND-TOTAL - THE GRAND TOTAL OF ALL PURCHASE VALUES
039800* ACROSS ALL PRODUCTS, ACCUMULATED INCREMENTALLY IN
039900* WS-GRAND-TOTAL-VALUE AS EACH GROUP WAS FLUSHED (250 ABOVE).
040000*****************************************************************
040100 750-PRINT-GRAND-TOTAL.
040200*
040300     MOVE SPACE TO RPTFILE-RECORD-AREA.
040400     MOVE WS-GRAND-TOTAL-VALUE TO WS-GRAND-TOTAL-EDIT.
040500     STRING "GRAND TOTAL SALES VALUE . . . " DELIMITED BY SIZE
040600             WS-GRAND-TOTAL-EDIT              DELIMITED BY SIZE
040700         INTO RPTFILE-RECORD-AREA.
040800     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 2 LINES.
040900*
041000*****************************************************************
041100* 760-DATE-RANGE-TOTAL RE-READS HISTFILE DIRECTLY (NOT THROUGH A
041200* SORT - DATE RANGE FILTERING NEEDS NO PARTICULAR ORDER) AND SUMS
041300* HST-TOTAL-PRICE FOR DATES WITHIN WS-RANGE-LOW/WS-RANGE-HIGH -
041400* TKT-2150.
041500*****************************************************************
041600 760-DATE-RANGE-TOTAL.
041700*
041800     MOVE ZERO TO WS-RANGE-TOTAL.
041900     OPEN INPUT HISTFILE.
042000     PERFORM 765-ACCUMULATE-ONE-RANGE-RECORD
042100         WITH TEST AFTER
042200         UNTIL HISTFILE-EOF.
042300     CLOSE HISTFILE.
042400     MOVE SPACE TO RPTFILE-RECORD-AREA.
042500     MOVE WS-RANGE-LOW  TO WS-RANGE-LOW-EDIT.
042600     MOVE WS-RANGE-HIGH TO WS-RANGE-HIGH-EDIT.
042700     MOVE WS-RANGE-TOTAL TO WS-GRAND-TOTAL-EDIT.
042800     STRING "SALES VALUE "      DELIMITED BY SIZE
042900             WS-RANGE-LOW-EDIT  DELIMITED BY SIZE
043000             " THRU "           DELIMITED BY SIZE
043100             WS-RANGE-HIGH-EDIT DELIMITED BY SIZE
043200             " . . "            DELIMITED BY SIZE
043300             WS-GRAND-TOTAL-EDIT DELIMITED BY SIZE
043400         INTO RPTFILE-RECORD-AREA.
043500     WRITE RPTFILE-RECORD-AREA AFTER ADVANCING 1 LINES.
043600*
043700 765-ACCUMULATE-ONE-RANGE-RECORD.
043800*
043900     READ HISTFILE
044000         AT END
044100             SET HISTFILE-EOF TO TRUE
044200     NOT AT END
044300         IF HST-DATE-R NOT < WS-RANGE-LOW
044400            AND HST-DATE-R NOT > WS-RANGE-HIGH
044500             ADD HST-TOTAL-PRICE TO WS-RANGE-TOTAL
044600         END-IF
044700     END-READ.
044800*
044900*****************************************************************
045000* 900-CLOSE-FILES-AND-STOP ENDS THE STEP AND THE NIGHTLY RUN.  IF
045100* ANY WRITE FAILED ALONG THE WAY, THE STEP STILL CLOSES CLEANLY
045200* BUT RETURNS A BAD CONDITION CODE.
045300*****************************************************************
045400 900-CLOSE-FILES-AND-STOP.
045500*
045600     CLOSE RPTFILE.
045700     IF STEP-ABORT
045800         MOVE 16 TO RETURN-CODE
045900     ELSE
046000         MOVE 0 TO RETURN-CODE
046100     END-IF.
046200     STOP RUN.
