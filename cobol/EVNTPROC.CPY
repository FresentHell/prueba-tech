000100*****************************************************************
000200* EVNTPROC.CPY
000300* SHARED EVENT CLASSIFICATION/LOGGING LOGIC - INVENTORY CHANGE
000400* EVENT PROCESSOR.
000500*
000600* COPY TEXT, NOT A CALLED SUBPROGRAM - THE SHOP'S USUAL WAY OF
000700* SHARING A SMALL PIECE OF PROCEDURE DIVISION BETWEEN PROGRAMS
000800* THAT EACH BUILD THEIR OWN EVENT-RECORD.  THE CALLER MOVES
000900* EVT-PRODUCT-ID, EVT-OP-TYPE, EVT-QTY-BEFORE AND EVT-QTY-AFTER
001000* TO EVENT-RECORD AND PERFORMS 9500-CLASSIFY-AND-LOG-EVENT.  ON
001100* RETURN EVT-ALERT HAS BEEN SET AND THE LINE IS ON EVENTLOG.
001200*
001300* CALLERS MUST CARRY, IN THEIR OWN WORKING-STORAGE, IDENTICALLY
001400* NAMED:  EVENT-RECORD/EVENT-PRINT-LINE (COPY EVNTREC), A FD FOR
001500* EVENTLOG WITH 01 EVENT-LOG-AREA PIC X(73), EVENTLOG-FILE-STATUS,
001600* ERROR-LOG-LINE (COPY ERRREC), A FD FOR ERRFILE WITH 01
001700* ERROR-LINE-AREA PIC X(157), ERRFILE-FILE-STATUS, AND
001800* STEP-ABORT-SWITCH/STEP-ABORT.
001900*****************************************************************
002000 9500-CLASSIFY-AND-LOG-EVENT.
002100*
002200     MOVE SPACE TO EVT-ALERT.
002300     EVALUATE TRUE
002400         WHEN EVT-IS-PURCHASE
002500             IF EVT-QTY-AFTER <= 5
002600                 MOVE "LOW STOCK" TO EVT-ALERT
002700             END-IF
002800         WHEN EVT-IS-ADJUSTMENT
002900             COMPUTE WS-9500-QTY-DIFF =
003000                 EVT-QTY-AFTER - EVT-QTY-BEFORE
003100             IF WS-9500-QTY-DIFF < 0
003200                 COMPUTE WS-9500-QTY-DIFF = 0 - WS-9500-QTY-DIFF
003300             END-IF
003400             IF WS-9500-QTY-DIFF > 50
003500                 MOVE "LARGE ADJUSTMENT" TO EVT-ALERT
003600             END-IF
003700         WHEN EVT-IS-CREATION
003800             CONTINUE
003900         WHEN OTHER
004000             PERFORM 9550-LOG-UNKNOWN-OPERATION
004100     END-EVALUATE.
004200     PERFORM 9560-WRITE-EVENT-LINE.
004300*
004400 9550-LOG-UNKNOWN-OPERATION.
004500*
004600     MOVE SPACE TO ERROR-LOG-LINE.
004700     STRING "EVENT PRODUCT " DELIMITED BY SIZE
004800             EVT-PRODUCT-ID   DELIMITED BY SIZE
004900             " OP "           DELIMITED BY SIZE
005000             EVT-OP-TYPE      DELIMITED BY SIZE
005100         INTO ERL-TRAN-IMAGE.
005200     MOVE "UNKNOWN OP" TO ERL-REASON.
005300     WRITE ERROR-LINE-AREA FROM ERROR-LOG-LINE.
005400     IF NOT ERRFILE-SUCCESSFUL
005500         DISPLAY "WRITE ERROR ON ERRFILE FOR PRODUCT "
005600             EVT-PRODUCT-ID
005700         DISPLAY "FILE STATUS CODE IS " ERRFILE-FILE-STATUS
005800         MOVE "Y" TO STEP-ABORT-SWITCH
005900     END-IF.
006000*
006100 9560-WRITE-EVENT-LINE.
006200*
006300     MOVE EVT-PRODUCT-ID  TO EPL-PRODUCT-ID.
006400     MOVE EVT-OP-TYPE     TO EPL-OP-TYPE.
006500     MOVE EVT-QTY-BEFORE  TO EPL-QTY-BEFORE.
006600     MOVE EVT-QTY-AFTER   TO EPL-QTY-AFTER.
006700     MOVE EVT-ALERT       TO EPL-ALERT.
006800     WRITE EVENT-LOG-AREA FROM EVENT-PRINT-LINE.
006900     IF NOT EVENTLOG-SUCCESSFUL
007000         DISPLAY "WRITE ERROR ON EVENTLOG FOR PRODUCT "
007100             EVT-PRODUCT-ID
007200         DISPLAY "FILE STATUS CODE IS " EVENTLOG-FILE-STATUS
007300         MOVE "Y" TO STEP-ABORT-SWITCH
007400     ELSE
007500         ADD 1 TO WS-9500-EVENT-COUNT
007600     END-IF.
