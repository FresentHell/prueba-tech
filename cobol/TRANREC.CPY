000100*****************************************************************
000200* TRANREC.CPY
000300* NIGHTLY TRANSACTION RECORD - CATALOG/INVENTORY BATCH SYSTEM
000400*
000500* ONE RECORD PER TRANSACTION ON TRANFILE, IN INPUT ORDER.
000600* TRN-TYPE DRIVES WHICH STEP OF THE RUN ACTS ON THE RECORD; EACH
000700* STEP READS TRANFILE FROM THE TOP AND IGNORES TYPES IT DOES NOT
000800* OWN, SO TRANFILE IS PASSED OVER ONCE PER STEP.
000900*
001000*   PC = PRODUCT CREATE     IC = INVENTORY CREATE
001100*   PU = PRODUCT UPDATE     IA = INVENTORY ADJUST (SET QTY)
001200*   PD = PRODUCT DELETE     BY = PURCHASE
001300*****************************************************************
001400 01  MAINTENANCE-TRANSACTION.
001500     05  TRN-TYPE                    PIC X(02).
001600         88  TRN-IS-PRODUCT-CREATE        VALUE "PC".
001700         88  TRN-IS-PRODUCT-UPDATE        VALUE "PU".
001800         88  TRN-IS-PRODUCT-DELETE        VALUE "PD".
001900         88  TRN-IS-INVENTORY-CREATE      VALUE "IC".
002000         88  TRN-IS-INVENTORY-ADJUST      VALUE "IA".
002100         88  TRN-IS-PURCHASE              VALUE "BY".
002200     05  TRN-PRODUCT-ID               PIC 9(09).
002300     05  TRN-QTY                      PIC S9(9).
002400     05  TRN-NAME                     PIC X(30).
002500     05  TRN-PRICE                    PIC S9(8)V99.
002600     05  TRN-DESC                     PIC X(50).
002700     05  FILLER                       PIC X(05).
